000100*****************************************************************
000110* DCEMLCPY
000120* Shared interface record for the EMAIL-DETECTOR call.  COPYd by
000130* DCDRIVR (building the call from WORKING-STORAGE) and by DCEMAIL
000140* (LINKAGE SECTION) so both sides of the CALL agree byte-for-byte
000150* on the result layout.
000160*
000170* Maintenance Log
000180* Date       Init  Ticket    Description
000190* ---------- ----  --------  ---------------------------------
000200* 1991-03-04 RAK   DCR-0041  Original email-detector result.
000210* 2006-02-27 HRT   DCR-0415  ADDED 88-LEVELS FOR THE HAS-FLAGS
000220*                            AND THE DMARC POLICY, SAME VALUES
000230*                            DCEMAIL'S ANALYZE PARAGRAPHS MOVE IN.
000240*****************************************************************
000250     05  DCE-HAS-MX              PIC X(01).
000260         88  DCE-MX-PRESENT           VALUE 'Y'.
000270     05  DCE-PROVIDER-KEY        PIC X(20).
000280     05  DCE-PROVIDER-NAME       PIC X(20).
000290     05  DCE-HAS-SPF             PIC X(01).
000300         88  DCE-SPF-PRESENT          VALUE 'Y'.
000310     05  DCE-SPF-RECORD          PIC X(160).
000320     05  DCE-HAS-DMARC           PIC X(01).
000330         88  DCE-DMARC-PRESENT        VALUE 'Y'.
000340     05  DCE-DMARC-RECORD        PIC X(160).
000350     05  DCE-DMARC-POLICY        PIC X(10).
000360         88  DCE-POLICY-NONE          VALUE 'none'.
000370         88  DCE-POLICY-QUARANTINE    VALUE 'quarantine'.
000380         88  DCE-POLICY-REJECT        VALUE 'reject'.
000390     05  DCE-HAS-DKIM            PIC X(01).
000400         88  DCE-DKIM-PRESENT         VALUE 'Y'.
000410     05  DCE-DKIM-RECORD         PIC X(160).
000420     05  FILLER                  PIC X(04).
