000100*****************************************************************
000110* DCDETCPY
000120* Action detail record - one per recommended action, potential
000130* issue, conflict or warning, written to the DETAIL file.
000140* Fixed, line-sequential, LRECL 324.
000150*
000160* Written by DCDRIVR's 9180-WRITE-ACTION, 9190-WRITE-ISSUE,
000170* 9160-WRITE-CONFLICT and 9150-WRITE-WARNING paragraphs -- see
000180* those four for which ACT-CLASS value each writer uses.
000190*
000200* Maintenance Log
000210* Date       Init  Ticket    Description
000220* ---------- ----  --------  ---------------------------------
000230* 1991-03-04 RAK   DCR-0041  Original detail layout.
000240* 2006-02-27 HRT   DCR-0415  ADDED 88-LEVELS FOR ACT-CLASS, THE
000250*                            CONFLICT-KIND VALUES ON ACT-KIND,
000260*                            AND ACT-BLOCKING, AND WIDENED THE
000270*                            TRAILING FILLER FROM 4 TO 8 BYTES
000280*                            PER THE SHOP'S USUAL GROWTH-ROOM
000290*                            PAD.
000300*****************************************************************
000310 01  DC-DETAIL-RECORD.
000320     05  ACT-DOMAIN              PIC X(64).
000330     05  ACT-CLASS               PIC X(01).
000340         88  ACT-IS-ACTION            VALUE 'A'.
000350         88  ACT-IS-POTENTIAL         VALUE 'P'.
000360         88  ACT-IS-CONFLICT          VALUE 'C'.
000370         88  ACT-IS-WARNING           VALUE 'W'.
000380     05  ACT-KIND                PIC X(20).
000390         88  ACT-KIND-ADD-RECORD      VALUE 'ADD-RECORD'.
000400         88  ACT-KIND-CHANGE-NS       VALUE 'CHANGE-NS'.
000410         88  ACT-KIND-REC-CONFLICT    VALUE 'RECORD-CONFLICT'.
000420         88  ACT-KIND-REC-MISMATCH    VALUE 'RECORD-MISMATCH'.
000430         88  ACT-KIND-EXTRA-RECORD    VALUE 'EXTRA-RECORD'.
000440         88  ACT-KIND-NS-MISMATCH     VALUE 'NS-MISMATCH'.
000450         88  ACT-KIND-SUB-A-CONFLICT  VALUE 'SUB-A-CONFLICT'.
000460         88  ACT-KIND-SUB-CNAME-MIS   VALUE 'SUB-CNAME-MISMATCH'.
000470     05  ACT-TYPE                PIC X(06).
000480     05  ACT-HOST                PIC X(64).
000490     05  ACT-VALUE               PIC X(160).
000500     05  ACT-BLOCKING            PIC X(01).
000510         88  ACT-IS-BLOCKING          VALUE 'Y'.
000520         88  ACT-NOT-BLOCKING         VALUE 'N'.
000530     05  FILLER                  PIC X(08).
