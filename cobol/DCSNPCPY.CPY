000100*****************************************************************
000110* DCSNPCPY
000120* DNS snapshot record - many per domain, keyed to REQ-DOMAIN /
000130* SNAP-DOMAIN and sorted/grouped to match the REQUEST file's
000140* domain order.  Fixed, line-sequential, LRECL 312.
000150*
000160* Maintenance Log
000170* Date       Init  Ticket    Description
000180* ---------- ----  --------  ---------------------------------
000190* 1991-03-04 RAK   DCR-0041  Original snapshot layout.
000200* 2006-02-27 HRT   DCR-0415  ADDED BUCKET-KEY 88-LEVELS, SAME
000210*                            STYLE AS THE EVALUATE IN DCDRIVR'S
000220*                            1520-ROUTE-TO-BUCKET, AND THE
000230*                            LOOKUP-ERROR 88 ON SNAP-ERROR.
000240*****************************************************************
000250 01  DC-SNAPSHOT-RECORD.
000260     05  SNAP-DOMAIN             PIC X(64).
000270     05  SNAP-KEY                PIC X(10).
000280         88  SNAP-KEY-A               VALUE 'A'.
000290         88  SNAP-KEY-CNAME           VALUE 'CNAME'.
000300         88  SNAP-KEY-MX              VALUE 'MX'.
000310         88  SNAP-KEY-TXT             VALUE 'TXT'.
000320         88  SNAP-KEY-NS              VALUE 'NS'.
000330         88  SNAP-KEY-WWW-A           VALUE 'WWW-A'.
000340         88  SNAP-KEY-WWW-CNAME       VALUE 'WWW-CNAME'.
000350         88  SNAP-KEY-DMARC           VALUE 'DMARC'.
000360         88  SNAP-KEY-DKIM            VALUE 'DKIM'.
000370         88  SNAP-KEY-WHOIS           VALUE 'WHOIS'.
000380     05  SNAP-TYPE                PIC X(06).
000390     05  SNAP-HOST               PIC X(64).
000400     05  SNAP-VALUE              PIC X(160).
000410     05  SNAP-PRIORITY           PIC 9(03).
000420     05  SNAP-ERROR              PIC X(01).
000430         88  SNAP-IS-LOOKUP-ERROR     VALUE 'Y'.
000440         88  SNAP-NOT-LOOKUP-ERROR    VALUE 'N'.
000450     05  FILLER                  PIC X(04).
