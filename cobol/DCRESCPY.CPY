000100*****************************************************************
000110* DCRESCPY
000120* Diagnostic result record - one per domain on the RESULT file.
000130* Fixed, line-sequential, LRECL 216.
000140*
000150* Maintenance Log
000160* Date       Init  Ticket    Description
000170* ---------- ----  --------  ---------------------------------
000180* 1991-03-04 RAK   DCR-0041  Original result layout.
000190* 1991-06-19 RAK   DCR-0058  Added RES-IS-INTERNAL after the
000200*                            NameBright registrar check was
000210*                            added to the decision engine.
000220* 2006-02-27 HRT   DCR-0415  ADDED 88-LEVELS FOR EVERY Y/N AND
000230*                            STATUS FIELD, GROUPED THE FOUR
000240*                            COUNTS UNDER RES-COUNTS, ADDED A
000250*                            TABLE-VIEW REDEFINES OF THE COUNTS
000260*                            FOR THE NEXT ROUND OF SUMMARY-LINE
000270*                            WORK, AND WIDENED THE TRAILING
000280*                            FILLER FROM 4 TO 8 BYTES PER THE
000290*                            SHOP'S USUAL GROWTH-ROOM PAD.
000300*****************************************************************
000310 01  DC-RESULT-RECORD.
000320     05  RES-DOMAIN              PIC X(64).
000330     05  RES-PLATFORM            PIC X(02).
000340         88  RES-PLAT-ATTRACTWELL     VALUE 'AW'.
000350         88  RES-PLAT-GETOILING       VALUE 'GO'.
000360     05  RES-IS-SUBDOMAIN        PIC X(01).
000370         88  RES-SUBDOMAIN-YES        VALUE 'Y'.
000380         88  RES-SUBDOMAIN-NO         VALUE 'N'.
000390     05  RES-OPTION              PIC X(12).
000400         88  RES-OPT-IS-OPTION-1      VALUE 'OPTION-1'.
000410         88  RES-OPT-IS-OPTION-2      VALUE 'OPTION-2'.
000420         88  RES-OPT-IS-CNAME-ONLY    VALUE 'CNAME-ONLY'.
000430         88  RES-OPT-IS-NONE          VALUE 'NONE'.
000440     05  RES-PROVIDER            PIC X(20).
000450     05  RES-HAS-MX              PIC X(01).
000460         88  RES-MX-PRESENT           VALUE 'Y'.
000470     05  RES-HAS-SPF             PIC X(01).
000480         88  RES-SPF-PRESENT          VALUE 'Y'.
000490     05  RES-HAS-DMARC           PIC X(01).
000500         88  RES-DMARC-PRESENT        VALUE 'Y'.
000510     05  RES-DMARC-POLICY        PIC X(10).
000520         88  RES-POLICY-NONE          VALUE 'none'.
000530         88  RES-POLICY-QUARANTINE    VALUE 'quarantine'.
000540         88  RES-POLICY-REJECT        VALUE 'reject'.
000550     05  RES-HAS-DKIM            PIC X(01).
000560         88  RES-DKIM-PRESENT         VALUE 'Y'.
000570     05  RES-DELEGATE-REC        PIC X(01).
000580         88  RES-DELEGATE-YES         VALUE 'Y'.
000590     05  RES-IS-INTERNAL         PIC X(01).
000600         88  RES-INTERNAL-YES         VALUE 'Y'.
000610     05  RES-COUNTS.
000620         10  RES-ACTION-COUNT        PIC 9(03).
000630         10  RES-ISSUE-COUNT         PIC 9(03).
000640         10  RES-CONFLICT-COUNT      PIC 9(03).
000650         10  RES-WARNING-COUNT       PIC 9(03).
000660     05  RES-COMPLETED           PIC X(01).
000670         88  RES-IS-COMPLETE          VALUE 'Y'.
000680     05  RES-STATUS-MSG          PIC X(80).
000690     05  FILLER                  PIC X(08).
000700*----------------------------------------------------------------
000710* TABLE VIEW OF RES-COUNTS, FOR A SUMMARY-LINE ROUTINE THAT
000720* WANTS TO WALK THE FOUR COUNTS BY SUBSCRIPT RATHER THAN NAME.
000730*----------------------------------------------------------------
000740 01  DC-RESULT-COUNTS-R REDEFINES DC-RESULT-RECORD.
000750     05  FILLER                  PIC X(115).
000760     05  RES-COUNT-TBL           PIC 9(03)
000770                                  OCCURS 4 TIMES
000780                                  INDEXED BY RES-CNT-IDX.
000790     05  FILLER                  PIC X(89).
