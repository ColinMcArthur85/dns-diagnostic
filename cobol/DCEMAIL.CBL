000100*****************************************************************
000110* PROGRAM:  DCEMAIL
000120* ORIGINAL AUTHOR: R A KERESTES
000130*
000140* PURPOSE:  CALLED BY DCDRIVR.  CLASSIFIES A DOMAIN'S EMAIL
000150*           PROVIDER FROM ITS MX BUCKET AND EXTRACTS ITS SPF,
000160*           DMARC AND DKIM POSTURE FROM THE TXT, DMARC AND DKIM
000170*           BUCKETS.  KNOWS NOTHING OF PLATFORMS, OPTIONS OR
000180*           CONFLICT RULES -- THAT IS DCDRIVR'S JOB.
000190*
000200* MAINTENANCE LOG
000210* DATE       INIT  TICKET    DESCRIPTION
000220* ---------- ----  --------  -----------------------------------
000230* 1991-03-04 RAK   DCR-0041  ORIGINAL VERSION.  PROVIDER
000240*                            FINGERPRINT TABLE AND SPF/DMARC/
000250*                            DKIM SCAN PARAGRAPHS.
000260* 1991-07-22 RAK   DCR-0059  ZOHO AND PROTON FINGERPRINTS ADDED
000270*                            TO WS-PROVIDER-LOAD.
000280* 1992-02-11 DLB   DCR-0104  CORRECTED DMARC FALLBACK TO REQUIRE
000290*                            THE TXT VALUE TO *START WITH*
000300*                            V=DMARC1 RATHER THAN CONTAIN IT.
000310* 1993-11-03 DLB   DCR-0160  DKIM NOW ALSO RECOGNISES A CNAME AT
000320*                            A ._DOMAINKEY. HOST, NOT ONLY A TXT
000330*                            RECORD.
000340* 1996-05-14 PJQ   DCR-0233  SKIP SNAPSHOT ENTRIES FLAGGED
000350*                            DCB-ERROR = 'Y' IN ALL FOUR SCANS.
000360* 1998-09-30 PJQ   DCR-0299  Y2K REVIEW -- NO TWO-DIGIT YEAR
000370*                            FIELDS IN THIS PROGRAM.  NO CHANGE
000380*                            REQUIRED.  SIGNED OFF PER MEMO
000390*                            DP-98-114.
000400* 2001-04-02 HRT   DCR-0347  RAISED WS-PROVIDER-TABLE FROM 4 TO
000410*                            5 ROWS FOR THE UNKNOWN-PROVIDER
000420*                            FALLBACK ROW USED BY DCDRIVR'S
000430*                            REPORTING.
000440* 2003-08-19 HRT   DCR-0381  REBUILT EVERY SCAN LOOP AS AN
000450*                            OUT-OF-LINE PERFORM ... THRU PER
000460*                            STANDARDS MEMO SD-03-07 (NO INLINE
000470*                            PERFORM RANGES IN NEW CODE).
000480* 2005-01-11 HRT   DCR-0402  ROOT-TXT DMARC FALLBACK TEST WAS
000490*                            CASE SENSITIVE AND MISSED RECORDS
000500*                            PUBLISHED AS "V=DMARC1" IN UPPER OR
000510*                            MIXED CASE.  SCAN FIELD IS NOW
000520*                            FOLDED TO LOWERCASE BEFORE THE
000530*                            PREFIX TEST, SAME AS THE OTHER
000540*                            SCANS IN THIS PROGRAM.
000550*****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.                 DCEMAIL.
000580 AUTHOR.                     R A KERESTES.
000590 INSTALLATION.               HOSTING OPERATIONS - DATA CENTER 2.
000600 DATE-WRITTEN.                1991-03-04.
000610 DATE-COMPILED.
000620 SECURITY.                   INTERNAL USE ONLY.
000630*****************************************************************
000640 ENVIRONMENT DIVISION.
000650*----------------------------------------------------------------
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.            IBM-370.
000680 OBJECT-COMPUTER.            IBM-370.
000690 SPECIAL-NAMES.
000700     CLASS DCE-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000710     UPSI-0 IS DCE-TRACE-SW ON STATUS IS DCE-TRACE-ON.
000720*****************************************************************
000730 DATA DIVISION.
000740*----------------------------------------------------------------
000750 WORKING-STORAGE SECTION.
000760
000770 77  WS-DCEMAIL-ID               PIC X(08) VALUE 'DCEMAIL '.
000780
000790* ----  ALTERNATE DATE VIEW (STANDARD SHOP BOILERPLATE)  --------
000800 01  WS-RUN-DATE                 PIC 9(08) COMP.
000810 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000820     05  WS-RUN-CC               PIC 99.
000830     05  WS-RUN-YY               PIC 99.
000840     05  WS-RUN-MM               PIC 99.
000850     05  WS-RUN-DD               PIC 99.
000860
000870* ----  EMAIL-PROVIDER FINGERPRINT TABLE (RULES-CONFIG)  --------
000880*  TABLE ORDER IS SIGNIFICANT -- FIRST PATTERN MATCH WINS.
000890 01  WS-PROVIDER-LOAD.
000900     05  FILLER PIC X(76)
000910         VALUE 'GOOGLE_WORKSPACE    GOOGLE WORKSPACE    ASPMX.L.GO
000920-    'OGLE.COM               018'.
000930     05  FILLER PIC X(76)
000940         VALUE 'GOOGLE_WORKSPACE    GOOGLE WORKSPACE    GOOGLEMAIL
000950-    '.COM                   014'.
000960     05  FILLER PIC X(76)
000970         VALUE 'MICROSOFT_365       MICROSOFT 365       MAIL.PROTE
000980-    'CTION.OUTLOOK.COM      027'.
000990     05  FILLER PIC X(76)
001000         VALUE 'ZOHO                ZOHO MAIL           MX.ZOHO.CO
001010-    'M                      011'.
001020     05  FILLER PIC X(76)
001030         VALUE 'PROTON              PROTON MAIL         PROTONMAIL
001040-    '.CH                    013'.
001050 01  WS-PROVIDER-TABLE REDEFINES WS-PROVIDER-LOAD.
001060     05  WS-PROVIDER-ROW OCCURS 5 TIMES INDEXED BY PV-IDX.
001070         10  WS-PV-KEY           PIC X(20).
001080         10  WS-PV-NAME          PIC X(20).
001090         10  WS-PV-PATTERN       PIC X(33).
001100         10  WS-PV-PATLEN        PIC 9(03).
001110
001120 77  WS-UNKNOWN-KEY               PIC X(20) VALUE 'UNKNOWN'.
001130 77  WS-UNKNOWN-NAME          PIC X(20) VALUE 'UNKNOWN PROVIDER'.
001140 77  WS-PV-SUB                    PIC 9(03) COMP.
001150
001160* ----  GENERIC SCAN WORK AREA, REUSED BY ALL FOUR SCANS  -------
001170 01  WS-SCAN-FIELD                PIC X(160).
001180 01  WS-SCAN-BYTES REDEFINES WS-SCAN-FIELD.
001190     05  WS-SCAN-BYTE OCCURS 160 TIMES PIC X(01).
001200 77  WS-CASE-UPPER                PIC X(26)
001210         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001220 77  WS-CASE-LOWER                PIC X(26)
001230         VALUE 'abcdefghijklmnopqrstuvwxyz'.
001240
001250* ----  SUBSTRING-SEARCH WORK FIELDS (INTERNAL HELPER)  ---------
001260 77  WS-CONT-PATTERN              PIC X(33).
001270 77  WS-CONT-PATLEN               PIC 9(03) COMP.
001280 77  WS-CONT-LIMIT                PIC 9(03) COMP.
001290 77  WS-CONT-POS                  PIC 9(03) COMP.
001300 77  WS-CONT-FOUND                PIC X(01).
001310     88  WS-CONT-IS-FOUND         VALUE 'Y'.
001320
001330* ----  MISCELLANEOUS SUBSCRIPTS AND COUNTERS  -------------------
001340 77  WS-MX-IDX                    PIC 9(03) COMP.
001350 77  WS-TXT-IDX                   PIC 9(03) COMP.
001360 77  WS-DMARC-IDX                 PIC 9(03) COMP.
001370 77  WS-DKIM-IDX                  PIC 9(03) COMP.
001380 77  WS-CLAUSE-START              PIC 9(03) COMP.
001390 77  WS-CLAUSE-LEN                PIC 9(03) COMP.
001400 77  WS-TRIM-POS                  PIC 9(03) COMP.
001410 77  WS-FOUND-DMARC-SW            PIC X(01).
001420 77  WS-FOUND-DKIM-SW             PIC X(01).
001430*----------------------------------------------------------------
001440 LINKAGE SECTION.
001450
001460 01  LK-MX-BUCKET.
001470     05  LK-MX-COUNT              PIC 9(03) COMP.
001480     05  LK-MX-ENTRY OCCURS 50 TIMES INDEXED BY LK-MX-IDX.
001490         COPY DCBKTCPY.
001500
001510 01  LK-TXT-BUCKET.
001520     05  LK-TXT-COUNT             PIC 9(03) COMP.
001530     05  LK-TXT-ENTRY OCCURS 50 TIMES INDEXED BY LK-TXT-IDX.
001540         COPY DCBKTCPY.
001550
001560 01  LK-DMARC-BUCKET.
001570     05  LK-DMARC-COUNT           PIC 9(03) COMP.
001580     05  LK-DMARC-ENTRY OCCURS 50 TIMES INDEXED BY LK-DMARC-IDX.
001590         COPY DCBKTCPY.
001600
001610 01  LK-DKIM-BUCKET.
001620     05  LK-DKIM-COUNT            PIC 9(03) COMP.
001630     05  LK-DKIM-ENTRY OCCURS 50 TIMES INDEXED BY LK-DKIM-IDX.
001640         COPY DCBKTCPY.
001650
001660 01  LK-EMAIL-RESULT.
001670         COPY DCEMLCPY.
001680*****************************************************************
001690 PROCEDURE DIVISION USING LK-MX-BUCKET, LK-TXT-BUCKET,
001700          LK-DMARC-BUCKET, LK-DKIM-BUCKET, LK-EMAIL-RESULT.
001710*----------------------------------------------------------------
001720 0000-MAIN-PARA.
001730
001740     MOVE SPACES TO DCE-PROVIDER-KEY.
001750     MOVE SPACES TO DCE-PROVIDER-NAME.
001760     MOVE SPACES TO DCE-SPF-RECORD.
001770     MOVE SPACES TO DCE-DMARC-RECORD.
001780     MOVE SPACES TO DCE-DKIM-RECORD.
001790     MOVE SPACES TO DCE-DMARC-POLICY.
001800     MOVE 'N' TO DCE-HAS-MX.
001810     MOVE 'N' TO DCE-HAS-SPF.
001820     MOVE 'N' TO DCE-HAS-DMARC.
001830     MOVE 'N' TO DCE-HAS-DKIM.
001840
001850     PERFORM 1000-DETECT-PROVIDER THRU 1000-EXIT.
001860     PERFORM 1100-ANALYZE-TXT     THRU 1100-EXIT.
001870     PERFORM 1200-ANALYZE-DMARC   THRU 1200-EXIT.
001880     PERFORM 1300-ANALYZE-DKIM    THRU 1300-EXIT.
001890
001900     GOBACK.
001910
001920******************************************************************
001930* 1000-DETECT-PROVIDER -- MX BUCKET EMPTY MEANS NO MAIL SERVICE
001940* CONFIGURED.  OTHERWISE LOWERCASE EACH MX VALUE AND TEST IT
001950* AGAINST THE FINGERPRINT TABLE, TABLE ORDER, FIRST HIT WINS.
001960******************************************************************
001970 1000-DETECT-PROVIDER.
001980
001990     IF LK-MX-COUNT = ZERO
002000        GO TO 1000-EXIT
002010     END-IF.
002020
002030     MOVE 'Y' TO DCE-HAS-MX.
002040     MOVE 1 TO PV-IDX.
002050     MOVE 'N' TO WS-CONT-FOUND.
002060
002070     PERFORM 1010-TRY-ONE-PROVIDER THRU 1010-EXIT
002080         UNTIL PV-IDX > 5 OR WS-CONT-IS-FOUND.
002090
002100     IF NOT WS-CONT-IS-FOUND
002110        MOVE WS-UNKNOWN-KEY  TO DCE-PROVIDER-KEY
002120        MOVE WS-UNKNOWN-NAME TO DCE-PROVIDER-NAME
002130     END-IF.
002140
002150 1000-EXIT.
002160     EXIT.
002170
002180******************************************************************
002190* 1010-TRY-ONE-PROVIDER -- TESTS EVERY MX VALUE AGAINST THE
002200* CURRENT PV-IDX ROW'S PATTERN; ADVANCES PV-IDX FOR THE NEXT
002210* CALL EITHER WAY.
002220******************************************************************
002230 1010-TRY-ONE-PROVIDER.
002240
002250     MOVE WS-PV-PATTERN(PV-IDX) TO WS-CONT-PATTERN.
002260     MOVE WS-PV-PATLEN(PV-IDX)  TO WS-CONT-PATLEN.
002270     MOVE 1 TO WS-MX-IDX.
002280
002290     PERFORM 1011-TEST-ONE-MX THRU 1011-EXIT
002300         UNTIL WS-MX-IDX > LK-MX-COUNT OR WS-CONT-IS-FOUND.
002310
002320     IF WS-CONT-IS-FOUND
002330        MOVE WS-PV-KEY(PV-IDX)  TO DCE-PROVIDER-KEY
002340        MOVE WS-PV-NAME(PV-IDX) TO DCE-PROVIDER-NAME
002350     END-IF.
002360
002370     ADD 1 TO PV-IDX.
002380
002390 1010-EXIT.
002400     EXIT.
002410
002420 1011-TEST-ONE-MX.
002430
002440     IF LK-MX-ENTRY(WS-MX-IDX) DCB-ERROR NOT = 'Y'
002450        MOVE LK-MX-ENTRY(WS-MX-IDX) DCB-VALUE TO WS-SCAN-FIELD
002460        PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
002470        PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
002480     END-IF.
002490
002500     ADD 1 TO WS-MX-IDX.
002510
002520 1011-EXIT.
002530     EXIT.
002540
002550******************************************************************
002560* 1100-ANALYZE-TXT -- SPF: LAST ROOT TXT VALUE CONTAINING
002570* V=SPF1 WINS (SOURCE KEEPS OVERWRITING AS IT SCANS FORWARD).
002580* DKIM-FROM-TXT IS HANDLED SEPARATELY IN 1300.
002590******************************************************************
002600 1100-ANALYZE-TXT.
002610
002620     MOVE 1 TO WS-TXT-IDX.
002630     PERFORM 1110-TEST-ONE-TXT-SPF THRU 1110-EXIT
002640         UNTIL WS-TXT-IDX > LK-TXT-COUNT.
002650
002660 1100-EXIT.
002670     EXIT.
002680
002690 1110-TEST-ONE-TXT-SPF.
002700
002710     IF LK-TXT-ENTRY(WS-TXT-IDX) DCB-ERROR NOT = 'Y'
002720        MOVE LK-TXT-ENTRY(WS-TXT-IDX) DCB-VALUE TO WS-SCAN-FIELD
002730        MOVE 'V=SPF1' TO WS-CONT-PATTERN
002740        MOVE 6        TO WS-CONT-PATLEN
002750        PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
002760        INSPECT WS-CONT-PATTERN CONVERTING WS-CASE-UPPER
002770                                         TO WS-CASE-LOWER
002780        PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
002790        IF WS-CONT-IS-FOUND
002800           MOVE 'Y' TO DCE-HAS-SPF
002810           MOVE LK-TXT-ENTRY(WS-TXT-IDX) DCB-VALUE
002820                                    TO DCE-SPF-RECORD
002830        END-IF
002840     END-IF.
002850
002860     ADD 1 TO WS-TXT-IDX.
002870
002880 1110-EXIT.
002890     EXIT.
002900
002910******************************************************************
002920* 1200-ANALYZE-DMARC -- A DEDICATED _DMARC BUCKET ENTRY WINS OVER
002930* THE ROOT-TXT FALLBACK, WHICH REQUIRES THE VALUE TO *START*
002940* WITH V=DMARC1, NOT MERELY CONTAIN IT.  POLICY IS THE TEXT
002950* AFTER P= IN THE FIRST SEMICOLON CLAUSE THAT STARTS WITH P=.
002960******************************************************************
002970 1200-ANALYZE-DMARC.
002980
002990     MOVE 'N' TO WS-FOUND-DMARC-SW.
003000     MOVE 1 TO WS-DMARC-IDX.
003010     PERFORM 1210-TEST-ONE-DMARC THRU 1210-EXIT
003020         UNTIL WS-DMARC-IDX > LK-DMARC-COUNT
003030            OR WS-FOUND-DMARC-SW = 'Y'.
003040
003050     IF WS-FOUND-DMARC-SW = 'N'
003060        MOVE 1 TO WS-TXT-IDX
003070        PERFORM 1220-TEST-ONE-TXT-DMARC THRU 1220-EXIT
003080            UNTIL WS-TXT-IDX > LK-TXT-COUNT
003090               OR WS-FOUND-DMARC-SW = 'Y'
003100     END-IF.
003110
003120     IF DCE-HAS-DMARC = 'Y'
003130        PERFORM 1250-EXTRACT-POLICY THRU 1250-EXIT
003140     END-IF.
003150
003160 1200-EXIT.
003170     EXIT.
003180
003190 1210-TEST-ONE-DMARC.
003200
003210     IF LK-DMARC-ENTRY(WS-DMARC-IDX) DCB-ERROR NOT = 'Y'
003220        MOVE 'Y' TO DCE-HAS-DMARC
003230        MOVE 'Y' TO WS-FOUND-DMARC-SW
003240        MOVE LK-DMARC-ENTRY(WS-DMARC-IDX) DCB-VALUE
003250                                    TO DCE-DMARC-RECORD
003260     END-IF.
003270
003280     ADD 1 TO WS-DMARC-IDX.
003290
003300 1210-EXIT.
003310     EXIT.
003320
003330 1220-TEST-ONE-TXT-DMARC.
003340
003350     IF LK-TXT-ENTRY(WS-TXT-IDX) DCB-ERROR NOT = 'Y'
003360        MOVE LK-TXT-ENTRY(WS-TXT-IDX) DCB-VALUE TO WS-SCAN-FIELD
003370        PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
003380        IF WS-SCAN-FIELD(1:8) = 'v=dmarc1'
003390           MOVE 'Y' TO DCE-HAS-DMARC
003400           MOVE 'Y' TO WS-FOUND-DMARC-SW
003410           MOVE LK-TXT-ENTRY(WS-TXT-IDX) DCB-VALUE
003420                                      TO DCE-DMARC-RECORD
003430        END-IF
003440     END-IF.
003450
003460     ADD 1 TO WS-TXT-IDX.
003470
003480 1220-EXIT.
003490     EXIT.
003500
003510******************************************************************
003520* 1250-EXTRACT-POLICY -- SPLIT DCE-DMARC-RECORD ON ';', TRIM EACH
003530* CLAUSE, TAKE THE TEXT AFTER = IN THE FIRST CLAUSE BEGINNING
003540* WITH P=.  DRIVEN BY GO TO, NOT A PERFORM RANGE, SINCE THE
003550* CLAUSE BOUNDARY TEST NEEDS TO RUN ONE EXTRA TIME PAST THE
003560* LAST SEMICOLON.
003570******************************************************************
003580 1250-EXTRACT-POLICY.
003590
003600     MOVE DCE-DMARC-RECORD TO WS-SCAN-FIELD.
003610     MOVE 1 TO WS-CLAUSE-START.
003620     MOVE 1 TO WS-TRIM-POS.
003630
003640 1250-NEXT-CLAUSE.
003650     IF WS-TRIM-POS > 160
003660        GO TO 1250-LAST-CLAUSE
003670     END-IF.
003680
003690     IF WS-SCAN-BYTE(WS-TRIM-POS) = ';'
003700        PERFORM 1260-TEST-CLAUSE THRU 1260-EXIT
003710        IF DCE-DMARC-POLICY NOT = SPACES
003720           GO TO 1250-EXIT
003730        END-IF
003740        MOVE WS-TRIM-POS TO WS-CLAUSE-START
003750        ADD 1 TO WS-CLAUSE-START
003760     END-IF.
003770
003780     ADD 1 TO WS-TRIM-POS.
003790     GO TO 1250-NEXT-CLAUSE.
003800
003810 1250-LAST-CLAUSE.
003820     PERFORM 1260-TEST-CLAUSE THRU 1260-EXIT.
003830
003840 1250-EXIT.
003850     EXIT.
003860
003870******************************************************************
003880* 1260-TEST-CLAUSE -- WS-CLAUSE-START POINTS AT ONE CLAUSE OF THE
003890* DMARC VALUE (THROUGH WS-TRIM-POS - 1).  LEADING SPACES ARE
003900* SKIPPED BEFORE THE P= TEST.
003910******************************************************************
003920 1260-TEST-CLAUSE.
003930
003940     MOVE WS-CLAUSE-START TO WS-CLAUSE-LEN.
003950     PERFORM 1261-SKIP-ONE-SPACE THRU 1261-EXIT
003960         UNTIL WS-CLAUSE-LEN >= WS-TRIM-POS
003970            OR WS-SCAN-BYTE(WS-CLAUSE-LEN) NOT = SPACE.
003980
003990     IF WS-CLAUSE-LEN < WS-TRIM-POS
004000        IF WS-SCAN-FIELD(WS-CLAUSE-LEN:2) = 'p=' OR
004010           WS-SCAN-FIELD(WS-CLAUSE-LEN:2) = 'P='
004020           COMPUTE WS-CLAUSE-START = WS-CLAUSE-LEN + 2
004030           IF WS-CLAUSE-START < WS-TRIM-POS
004040              MOVE WS-SCAN-FIELD(WS-CLAUSE-START:
004050                   WS-TRIM-POS - WS-CLAUSE-START)
004060                   TO DCE-DMARC-POLICY
004070           END-IF
004080        END-IF
004090     END-IF.
004100
004110 1260-EXIT.
004120     EXIT.
004130
004140 1261-SKIP-ONE-SPACE.
004150     ADD 1 TO WS-CLAUSE-LEN.
004160 1261-EXIT.
004170     EXIT.
004180
004190******************************************************************
004200* 1300-ANALYZE-DKIM -- FIRST NON-ERROR HIT WINS: A TXT ENTRY
004210* CONTAINING V=DKIM1, OR A CNAME WHOSE HOST CONTAINS
004220* ._DOMAINKEY. .
004230******************************************************************
004240 1300-ANALYZE-DKIM.
004250
004260     MOVE 'N' TO WS-FOUND-DKIM-SW.
004270     MOVE 1 TO WS-DKIM-IDX.
004280     PERFORM 1310-TEST-ONE-DKIM THRU 1310-EXIT
004290         UNTIL WS-DKIM-IDX > LK-DKIM-COUNT
004300            OR WS-FOUND-DKIM-SW = 'Y'.
004310
004320 1300-EXIT.
004330     EXIT.
004340
004350 1310-TEST-ONE-DKIM.
004360
004370     IF LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-ERROR NOT = 'Y'
004380        IF LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-TYPE = 'TXT   '
004390           MOVE LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-VALUE
004400                                           TO WS-SCAN-FIELD
004410           MOVE 'V=DKIM1' TO WS-CONT-PATTERN
004420           MOVE 7          TO WS-CONT-PATLEN
004430           PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
004440           INSPECT WS-CONT-PATTERN CONVERTING WS-CASE-UPPER
004450                                            TO WS-CASE-LOWER
004460           PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
004470           IF WS-CONT-IS-FOUND
004480              MOVE 'Y' TO DCE-HAS-DKIM
004490              MOVE 'Y' TO WS-FOUND-DKIM-SW
004500              MOVE LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-VALUE
004510                                        TO DCE-DKIM-RECORD
004520           END-IF
004530        ELSE
004540           IF LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-TYPE = 'CNAME '
004550              MOVE LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-HOST
004560                                           TO WS-SCAN-FIELD
004570              MOVE '._domainkey.' TO WS-CONT-PATTERN
004580              MOVE 12              TO WS-CONT-PATLEN
004590              PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
004600              IF WS-CONT-IS-FOUND
004610                 MOVE 'Y' TO DCE-HAS-DKIM
004620                 MOVE 'Y' TO WS-FOUND-DKIM-SW
004630                 MOVE LK-DKIM-ENTRY(WS-DKIM-IDX) DCB-VALUE
004640                                           TO DCE-DKIM-RECORD
004650              END-IF
004660           END-IF
004670        END-IF
004680     END-IF.
004690
004700     ADD 1 TO WS-DKIM-IDX.
004710
004720 1310-EXIT.
004730     EXIT.
004740
004750******************************************************************
004760* 8800-STRING-CONTAINS -- TRUE SUBSTRING TEST OVER WS-SCAN-FIELD
004770* (160 BYTES) FOR WS-CONT-PATTERN (FIRST WS-CONT-PATLEN BYTES).
004780* SETS WS-CONT-FOUND TO 'Y' OR 'N'.
004790******************************************************************
004800 8800-STRING-CONTAINS.
004810
004820     MOVE 'N' TO WS-CONT-FOUND.
004830     IF WS-CONT-PATLEN = ZERO
004840        GO TO 8800-EXIT
004850     END-IF.
004860     COMPUTE WS-CONT-LIMIT = 161 - WS-CONT-PATLEN.
004870     IF WS-CONT-LIMIT < 1
004880        GO TO 8800-EXIT
004890     END-IF.
004900
004910     MOVE 1 TO WS-CONT-POS.
004920     PERFORM 8810-TEST-ONE-POS THRU 8810-EXIT
004930         UNTIL WS-CONT-POS > WS-CONT-LIMIT
004940            OR WS-CONT-IS-FOUND.
004950
004960 8800-EXIT.
004970     EXIT.
004980
004990 8810-TEST-ONE-POS.
005000
005010     IF WS-SCAN-FIELD(WS-CONT-POS:WS-CONT-PATLEN) =
005020        WS-CONT-PATTERN(1:WS-CONT-PATLEN)
005030        MOVE 'Y' TO WS-CONT-FOUND
005040     END-IF.
005050
005060     ADD 1 TO WS-CONT-POS.
005070
005080 8810-EXIT.
005090     EXIT.
005100
005110******************************************************************
005120* 8900-LOWERCASE-SCAN -- FOLDS WS-SCAN-FIELD TO LOWERCASE IN
005130* PLACE.  SHARED BY ALL FOUR CLASSIFIERS SO THE FOLD RULE STAYS
005140* IN ONE PLACE.
005150******************************************************************
005160 8900-LOWERCASE-SCAN.
005170
005180     INSPECT WS-SCAN-FIELD CONVERTING WS-CASE-UPPER
005190                                    TO WS-CASE-LOWER.
005200
005210 8900-EXIT.
005220     EXIT.
