000100*****************************************************************
000110* DCBKTCPY
000120* One entry of a DNS-snapshot bucket table (A, CNAME, MX, TXT,
000130* NS, WWW-A, WWW-CNAME, DMARC, DKIM or WHOIS).  COPYd inside an
000140* OCCURS table in DCDRIVR working storage, and inside the
000150* LINKAGE 01s DCDRIVR builds to pass a bucket to DCEMAIL.
000160*
000170* Maintenance Log
000180* Date       Init  Ticket    Description
000190* ---------- ----  --------  ---------------------------------
000200* 1991-03-04 RAK   DCR-0041  Original bucket entry for the
000210*                            domain-connection diagnostic.
000220* 2006-02-27 HRT   DCR-0415  ADDED THE SKIP-ME 88 ON DCB-ERROR --
000230*                            EVERY SCAN PARAGRAPH IN DCDRIVR AND
000240*                            DCEMAIL TESTS THIS BYTE FIRST.
000250*****************************************************************
000260     05  DCB-TYPE                PIC X(06).
000270     05  DCB-HOST                PIC X(64).
000280     05  DCB-VALUE               PIC X(160).
000290     05  DCB-PRIORITY            PIC 9(03).
000300     05  DCB-ERROR               PIC X(01).
000310         88  DCB-SKIP-THIS-ENTRY      VALUE 'Y'.
000320         88  DCB-ENTRY-IS-GOOD        VALUE 'N'.
000330     05  FILLER                  PIC X(04).
