000100*****************************************************************
000110* PROGRAM:  DCDRIVR
000120* ORIGINAL AUTHOR: R A KERESTES
000130*
000140* PURPOSE:  BATCH DOMAIN CONNECTION DIAGNOSTIC.  READS ONE
000150*           REQUEST RECORD PER CUSTOMER DOMAIN, LOADS THAT
000160*           DOMAIN'S DNS SNAPSHOT INTO WORKING TABLES, CALLS
000170*           DCEMAIL FOR THE EMAIL-PROVIDER/SPF/DMARC/DKIM
000180*           CLASSIFICATION, RUNS THE CONNECTION-OPTION DECISION
000190*           LOGIC AND RECORD-LEVEL VALIDATION ITSELF, WRITES THE
000200*           RESULT/DETAIL/COMPARE FILES, AND PRINTS THE END-OF-
000210*           RUN SUMMARY.
000220*
000230* MAINTENANCE LOG
000240* DATE       INIT  TICKET    DESCRIPTION
000250* ---------- ----  --------  -----------------------------------
000260* 1991-03-04 RAK   DCR-0041  ORIGINAL VERSION.  OPTION-1/OPTION-2
000270*                            DECISION LOGIC AND NAMESERVER/
000280*                            RECORD VALIDATION FOR THE TWO
000290*                            HOSTING PLATFORMS.
000300* 1991-06-19 RAK   DCR-0058  ADDED NAMEBRIGHT REGISTRAR CHECK AND
000310*                            THE DELEGATE-ACCESS RECOMMENDATION.
000320* 1992-04-07 DLB   DCR-0109  CNAME-ONLY PATH ADDED FOR SUBDOMAIN
000330*                            REQUESTS (PREVIOUSLY SUBDOMAINS WERE
000340*                            REJECTED TO THE POTENTIAL-ISSUE
000350*                            QUEUE BY HAND).
000360* 1994-08-22 DLB   DCR-0171  SECTION-FILTER ADDED SO A CUSTOMER
000370*                            WHO ONLY ASKED ABOUT "EMAIL" IS NOT
000380*                            HANDED A AND CNAME ACTIONS.
000390* 1996-05-14 PJQ   DCR-0233  SKIP SNAPSHOT ENTRIES FLAGGED
000400*                            SNAP-ERROR = 'Y' WHEN LOADING THE
000410*                            WORKING BUCKETS.
000420* 1998-09-30 PJQ   DCR-0299  Y2K REVIEW -- NO TWO-DIGIT YEAR
000430*                            FIELDS IN THIS PROGRAM.  NO CHANGE
000440*                            REQUIRED.  SIGNED OFF PER MEMO
000450*                            DP-98-114.
000460* 2000-02-11 PJQ   DCR-0312  COMPARISON TABLE (COMPARE FILE)
000470*                            ADDED SO SUPPORT COULD SEE CURRENT-
000480*                            VS-TARGET VALUES WITHOUT RE-RUNNING
000490*                            THE LOOKUP.
000500* 2001-04-02 HRT   DCR-0346  SUMMARY REPORT TOTALS EXPANDED TO
000510*                            BREAK OUT COUNTS PER OPTION AND
000520*                            DELEGATE RECOMMENDATIONS.
000530* 2003-08-19 HRT   DCR-0381  REBUILT EVERY SCAN LOOP AS AN
000540*                            OUT-OF-LINE PERFORM ... THRU PER
000550*                            STANDARDS MEMO SD-03-07 (NO INLINE
000560*                            PERFORM RANGES IN NEW CODE).
000570*****************************************************************
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.                 DCDRIVR.
000600 AUTHOR.                     R A KERESTES.
000610 INSTALLATION.               HOSTING OPERATIONS - DATA CENTER 2.
000620 DATE-WRITTEN.                1991-03-04.
000630 DATE-COMPILED.
000640 SECURITY.                   INTERNAL USE ONLY.
000650*****************************************************************
000660 ENVIRONMENT DIVISION.
000670*----------------------------------------------------------------
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.            IBM-370.
000700 OBJECT-COMPUTER.            IBM-370.
000710 SPECIAL-NAMES.
000720     CLASS WS-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000730     UPSI-0 IS WS-TRACE-SW ON STATUS IS WS-TRACE-ON.
000740*----------------------------------------------------------------
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT REQUEST-FILE    ASSIGN TO "REQFILE"
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-REQ-STATUS.
000800     SELECT SNAPSHOT-FILE   ASSIGN TO "SNPFILE"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-SNP-STATUS.
000830     SELECT RESULT-FILE     ASSIGN TO "RESFILE"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-RES-STATUS.
000860     SELECT DETAIL-FILE     ASSIGN TO "DETFILE"
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS WS-DET-STATUS.
000890     SELECT COMPARE-FILE    ASSIGN TO "CMPFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-CMP-STATUS.
000920     SELECT SUMMARY-FILE    ASSIGN TO "SUMFILE"
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-SUM-STATUS.
000950*****************************************************************
000960 DATA DIVISION.
000970*----------------------------------------------------------------
000980 FILE SECTION.
000990
001000 FD  REQUEST-FILE.
001010     COPY DCREQCPY.
001020
001030 FD  SNAPSHOT-FILE.
001040     COPY DCSNPCPY.
001050
001060 FD  RESULT-FILE.
001070     COPY DCRESCPY.
001080
001090 FD  DETAIL-FILE.
001100     COPY DCDETCPY.
001110
001120 FD  COMPARE-FILE.
001130     COPY DCCMPCPY.
001140
001150 FD  SUMMARY-FILE.
001160 01  SUM-PRINT-LINE              PIC X(132).
001170*----------------------------------------------------------------
001180 WORKING-STORAGE SECTION.
001190
001200 77  WS-DCDRIVR-ID                PIC X(08) VALUE 'DCDRIVR '.
001210
001220* ----  ALTERNATE DATE VIEW (STANDARD SHOP BOILERPLATE)  --------
001230 01  WS-RUN-DATE                  PIC 9(08) COMP.
001240 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001250     05  WS-RUN-CC                PIC 99.
001260     05  WS-RUN-YY                PIC 99.
001270     05  WS-RUN-MM                PIC 99.
001280     05  WS-RUN-DD                PIC 99.
001290
001300* ----  FILE STATUS / EOF SWITCHES  ------------------------------
001310 77  WS-REQ-STATUS                PIC XX.
001320 77  WS-SNP-STATUS                PIC XX.
001330 77  WS-RES-STATUS                PIC XX.
001340 77  WS-DET-STATUS                PIC XX.
001350 77  WS-CMP-STATUS2               PIC XX.
001360 77  WS-SUM-STATUS                PIC XX.
001370 77  WS-REQ-EOF-SW                PIC X VALUE 'N'.
001380     88  WS-REQ-EOF                VALUE 'Y'.
001390 77  WS-SNP-EOF-SW                PIC X VALUE 'N'.
001400     88  WS-SNP-EOF                VALUE 'Y'.
001410
001420* ----  PLATFORM TABLE (RULES-CONFIG) -- TABLE ORDER NOT
001430*       SIGNIFICANT, ONLY TWO ROWS, ONE PER HOSTING PLATFORM. --
001440 01  WS-PLATFORM-LOAD.
001450     05  FILLER PIC X(60)
001460         VALUE 'AWns1.attractwell.com     ns2.attractwell.com     1
001470-    '04.16.0.1'.
001480     05  FILLER PIC X(33)
001490         VALUE '0    connect.attractwell.com     '.
001500     05  FILLER PIC X(60)
001510         VALUE 'GOns1.getoiling.com       ns2.getoiling.com       1
001520-    '04.16.0.2'.
001530     05  FILLER PIC X(33)
001540         VALUE '0    connect.getoiling.com       '.
001550 01  WS-PLATFORM-TABLE REDEFINES WS-PLATFORM-LOAD.
001560     05  WS-PLAT-ROW OCCURS 2 TIMES INDEXED BY PLAT-IDX.
001570         10  WS-PLAT-ID                PIC X(02).
001580         10  WS-PLAT-NS1                PIC X(24).
001590         10  WS-PLAT-NS2                PIC X(24).
001600         10  WS-PLAT-OPT2-IP            PIC X(15).
001610         10  WS-PLAT-SUBDOMAIN-TARGET   PIC X(28).
001620 77  WS-SEL-PLAT-IDX               PIC 9(03) COMP.
001630 77  WS-SEL-NS1                    PIC X(24).
001640 77  WS-SEL-NS2                    PIC X(24).
001650 77  WS-SEL-OPT2-IP                PIC X(15).
001660 77  WS-SEL-SUBDOMAIN-TARGET       PIC X(28).
001670
001680* ----  GENERIC SCAN/NORMALIZE WORK AREA  ------------------------
001690 01  WS-SCAN-FIELD                 PIC X(160).
001700 01  WS-SCAN-BYTES REDEFINES WS-SCAN-FIELD.
001710     05  WS-SCAN-BYTE OCCURS 160 TIMES PIC X(01).
001720 77  WS-CASE-UPPER                 PIC X(26)
001730         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001740 77  WS-CASE-LOWER                 PIC X(26)
001750         VALUE 'abcdefghijklmnopqrstuvwxyz'.
001760 77  WS-CONT-PATTERN               PIC X(20).
001770 77  WS-CONT-PATLEN                PIC 9(03) COMP.
001780 77  WS-CONT-LIMIT                 PIC 9(03) COMP.
001790 77  WS-CONT-POS                   PIC 9(03) COMP.
001800 77  WS-CONT-FOUND                 PIC X(01).
001810     88  WS-CONT-IS-FOUND          VALUE 'Y'.
001820
001830 77  WS-NORM-IN                    PIC X(160).
001840 77  WS-NORM-OUT                   PIC X(160).
001850 77  WS-NORM-POS                   PIC 9(03) COMP.
001860 77  WS-SCANB-IDX                  PIC 9(03) COMP.
001870 77  WS-TARGET-VALUE                PIC X(160).
001880 77  WS-TARGET-NORM                 PIC X(160).
001890 77  WS-GEN-SCAN-IDX                PIC 9(03) COMP.
001900 77  WS-MATCH-SCAN-IDX              PIC 9(03) COMP.
001910 77  WS-MATCH-FOUND-SW              PIC X(01).
001920     88  WS-VALUE-FOUND             VALUE 'Y'.
001930 77  WS-MATCH-FIRST-VALUE           PIC X(160).
001940 77  WS-JOIN-POINTER                PIC 9(03) COMP.
001950
001960* ----  DOMAIN CLASSIFICATION WORK AREA (DECISION-ENGINE)  ------
001970 01  WS-DOMAIN-WORK                 PIC X(64).
001980 01  WS-DOMAIN-BYTES REDEFINES WS-DOMAIN-WORK.
001990     05  WS-DOMAIN-BYTE OCCURS 64 TIMES PIC X(01).
002000 77  WS-DOM-LEN                     PIC 9(03) COMP.
002010 77  WS-DOT1-POS                    PIC 9(03) COMP.
002020 77  WS-DOT2-POS                    PIC 9(03) COMP.
002030 77  WS-SCAN-POS                    PIC 9(03) COMP.
002040 77  WS-ROOT-DOMAIN                 PIC X(64).
002050 77  WS-SUBHOST                     PIC X(64).
002060 77  WS-PREFIX-LEN                  PIC 9(03) COMP.
002070 77  WS-PREFIX-UPPER                PIC X(64).
002080 77  WS-IS-SUBDOMAIN                PIC X(01) VALUE 'N'.
002090     88  WS-DOM-IS-SUBDOMAIN        VALUE 'Y'.
002100
002110* ----  SECTION-FILTER WORK AREA  --------------------------------
002120 01  WS-SECTIONS-WORK               PIC X(20).
002130 01  WS-SECTIONS-BYTES REDEFINES WS-SECTIONS-WORK.
002140     05  WS-SECTIONS-BYTE OCCURS 20 TIMES PIC X(01).
002150 77  WS-SECT-START                  PIC 9(03) COMP.
002160 77  WS-SECT-TOKEN                  PIC X(20).
002170 77  WS-SECT-TOKEN-LEN              PIC 9(03) COMP.
002180 77  WS-SCOPE-A                     PIC X(01).
002190 77  WS-SCOPE-CNAME                 PIC X(01).
002200 77  WS-SCOPE-MX                    PIC X(01).
002210 77  WS-SCOPE-TXT                   PIC X(01).
002220 77  WS-SCOPE-NS                    PIC X(01).
002230 77  WS-SCOPE-DMARC                 PIC X(01).
002240 77  WS-SCOPE-DKIM                  PIC X(01).
002250 77  WS-SCOPE-ALL-SW                PIC X(01).
002260 77  WS-CHECK-TYPE                  PIC X(06).
002270 77  WS-CHECK-IN-SCOPE              PIC X(01).
002280     88  WS-IS-IN-SCOPE             VALUE 'Y'.
002290
002300* ----  SNAPSHOT BUCKETS, ONE PER SNAP-KEY VALUE  ----------------
002310 01  WS-BKT-A.
002320     05  WS-BKT-A-COUNT             PIC 9(03) COMP.
002330     05  WS-BKT-A-ENTRY OCCURS 50 TIMES INDEXED BY A-IDX.
002340         COPY DCBKTCPY.
002350 01  WS-BKT-CNAME.
002360     05  WS-BKT-CNAME-COUNT         PIC 9(03) COMP.
002370     05  WS-BKT-CNAME-ENTRY OCCURS 50 TIMES INDEXED BY CNAME-IDX.
002380         COPY DCBKTCPY.
002390 01  WS-BKT-MX.
002400     05  WS-BKT-MX-COUNT            PIC 9(03) COMP.
002410     05  WS-BKT-MX-ENTRY OCCURS 50 TIMES INDEXED BY MX-IDX.
002420         COPY DCBKTCPY.
002430 01  WS-BKT-TXT.
002440     05  WS-BKT-TXT-COUNT           PIC 9(03) COMP.
002450     05  WS-BKT-TXT-ENTRY OCCURS 50 TIMES INDEXED BY TXT-IDX.
002460         COPY DCBKTCPY.
002470 01  WS-BKT-NS.
002480     05  WS-BKT-NS-COUNT            PIC 9(03) COMP.
002490     05  WS-BKT-NS-ENTRY OCCURS 50 TIMES INDEXED BY NS-IDX.
002500         COPY DCBKTCPY.
002510 01  WS-BKT-WWW-A.
002520     05  WS-BKT-WWW-A-COUNT         PIC 9(03) COMP.
002530     05  WS-BKT-WWW-A-ENTRY OCCURS 50 TIMES INDEXED BY WWA-IDX.
002540         COPY DCBKTCPY.
002550 01  WS-BKT-WWW-CNAME.
002560     05  WS-BKT-WWW-CNAME-COUNT     PIC 9(03) COMP.
002570     05  WS-BKT-WWW-CNAME-ENTRY OCCURS 50 TIMES
002580             INDEXED BY WWC-IDX.
002590         COPY DCBKTCPY.
002600 01  WS-BKT-DMARC.
002610     05  WS-BKT-DMARC-COUNT         PIC 9(03) COMP.
002620     05  WS-BKT-DMARC-ENTRY OCCURS 50 TIMES INDEXED BY DMRC-IDX.
002630         COPY DCBKTCPY.
002640 01  WS-BKT-DKIM.
002650     05  WS-BKT-DKIM-COUNT          PIC 9(03) COMP.
002660     05  WS-BKT-DKIM-ENTRY OCCURS 50 TIMES INDEXED BY DKM-IDX.
002670         COPY DCBKTCPY.
002680 01  WS-BKT-WHOIS.
002690     05  WS-BKT-WHOIS-COUNT         PIC 9(03) COMP.
002700     05  WS-BKT-WHOIS-ENTRY OCCURS 50 TIMES INDEXED BY WHO-IDX.
002710         COPY DCBKTCPY.
002720
002730* ----  STAGING BUCKET USED BY THE GENERIC MATCH/FILTER
002740*       PARAGRAPHS (9300/9350 SERIES) -- HOLDS A COPY OR A
002750*       HOST-FILTERED SUBSET OF WHICHEVER BUCKET IS CURRENT. ----
002760 01  WS-MATCH-BUCKET.
002770     05  WS-MATCH-COUNT             PIC 9(03) COMP.
002780     05  WS-MATCH-ENTRY OCCURS 50 TIMES INDEXED BY MATCH-IDX.
002790         COPY DCBKTCPY.
002800
002810* ----  CURRENT-NAMESERVER-SET WORK TABLE  -----------------------
002820 01  WS-NS-CURRENT-TABLE.
002830     05  WS-NS-CURRENT-COUNT        PIC 9(03) COMP.
002840     05  WS-NS-CURRENT-ENTRY PIC X(160) OCCURS 50 TIMES
002850             INDEXED BY NSC-IDX.
002860 77  WS-NSC-SCAN-IDX                PIC 9(03) COMP.
002870 77  WS-DUP-FOUND-SW                PIC X(01).
002880 77  WS-TGT-PRESENT-SW              PIC X(01).
002890 77  WS-NS1-PRESENT                 PIC X(01).
002900 77  WS-NS2-PRESENT                 PIC X(01).
002910
002920* ----  DECISION-ENGINE RESULT FIELDS  ---------------------------
002930 77  WS-OPTION                      PIC X(12).
002940 77  WS-HAS-MX                      PIC X(01).
002950 77  WS-PROVIDER-KEY                PIC X(20).
002960 77  WS-PROVIDER-NAME               PIC X(20).
002970 77  WS-HAS-SPF                     PIC X(01).
002980 77  WS-SPF-RECORD                  PIC X(160).
002990 77  WS-HAS-DMARC                   PIC X(01).
003000 77  WS-DMARC-RECORD                PIC X(160).
003010 77  WS-DMARC-POLICY                PIC X(10).
003020 77  WS-HAS-DKIM                    PIC X(01).
003030 77  WS-DKIM-RECORD                 PIC X(160).
003040 77  WS-DELEGATE-REC                PIC X(01).
003050 77  WS-IS-INTERNAL                 PIC X(01).
003060 77  WS-NB-EXPIRED-SW               PIC X(01).
003070 77  WS-COMPLETED                   PIC X(01).
003080 77  WS-STATUS-MSG                  PIC X(80).
003090
003100 77  WS-OPT1-SATISFIED              PIC X(01).
003110 77  WS-OPT2-A-SATISFIED            PIC X(01).
003120 77  WS-OPT2-CNAME-SATISFIED        PIC X(01).
003130 77  WS-SUB-CNAME-SATISFIED         PIC X(01).
003140 77  WS-SUB-A-COUNT                 PIC 9(03) COMP.
003150 77  WS-SUB-A-FIRST-VALUE           PIC X(160).
003160
003170 01  WS-EMAIL-RESULT.
003180     COPY DCEMLCPY.
003190
003200* ----  PER-DOMAIN COUNTERS  --------------------------------------
003210 77  WS-ACTION-COUNT                PIC 9(03) COMP.
003220 77  WS-ISSUE-COUNT                 PIC 9(03) COMP.
003230 77  WS-CONFLICT-COUNT              PIC 9(03) COMP.
003240 77  WS-WARNING-COUNT               PIC 9(03) COMP.
003250
003260* ----  BATCH CONTROL TOTALS  -------------------------------------
003270 77  WS-TOT-REQUESTS                PIC 9(05) COMP VALUE 0.
003280 77  WS-TOT-COMPLETED               PIC 9(05) COMP VALUE 0.
003290 77  WS-TOT-NEEDING-ACTION          PIC 9(05) COMP VALUE 0.
003300 77  WS-TOT-OPTION-1                PIC 9(05) COMP VALUE 0.
003310 77  WS-TOT-OPTION-2                PIC 9(05) COMP VALUE 0.
003320 77  WS-TOT-CNAME-ONLY              PIC 9(05) COMP VALUE 0.
003330 77  WS-TOT-NO-OPTION               PIC 9(05) COMP VALUE 0.
003340 77  WS-TOT-ACTIONS                 PIC 9(07) COMP VALUE 0.
003350 77  WS-TOT-ISSUES                  PIC 9(07) COMP VALUE 0.
003360 77  WS-TOT-CONFLICTS               PIC 9(07) COMP VALUE 0.
003370 77  WS-TOT-WARNINGS                PIC 9(07) COMP VALUE 0.
003380 77  WS-TOT-DELEGATE                PIC 9(05) COMP VALUE 0.
003390 77  WS-SUM-NUM                     PIC ZZZ9.
003400 77  WS-PRIO-DISPLAY                PIC ZZ9.
003410
003420* ----  OUTPUT STAGING AREAS  -------------------------------------
003430 77  WS-OUT-CLASS                   PIC X(01).
003440 77  WS-OUT-KIND                    PIC X(20).
003450 77  WS-OUT-TYPE                    PIC X(06).
003460 77  WS-OUT-HOST                    PIC X(64).
003470 77  WS-OUT-VALUE                   PIC X(160).
003480 77  WS-OUT-BLOCKING                PIC X(01).
003490
003500 77  WS-CMP-LABEL                   PIC X(30).
003510 77  WS-CMP-CURRENT                 PIC X(160).
003520 77  WS-CMP-TARGET                  PIC X(160).
003530 77  WS-CMP-STATUS                  PIC X(10).
003540 77  WS-CMP-REQUIRED                PIC X(01).
003550*****************************************************************
003560 PROCEDURE DIVISION.
003570*----------------------------------------------------------------
003580 0000-MAIN-PARA.
003590
003600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
003610     PERFORM 0300-PRIME-READS THRU 0300-EXIT.
003620     PERFORM 1000-PROCESS-ONE-DOMAIN THRU 1000-EXIT
003630         UNTIL WS-REQ-EOF.
003640     PERFORM 5000-WRITE-SUMMARY THRU 5000-EXIT.
003650     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
003660     GOBACK.
003670*----------------------------------------------------------------
003680 0200-OPEN-FILES.
003690
003700     OPEN INPUT  REQUEST-FILE SNAPSHOT-FILE.
003710     OPEN OUTPUT RESULT-FILE DETAIL-FILE COMPARE-FILE
003720                 SUMMARY-FILE.
003730 0200-EXIT.
003740     EXIT.
003750*----------------------------------------------------------------
003760 0300-PRIME-READS.
003770
003780     PERFORM 0310-READ-REQUEST THRU 0310-EXIT.
003790     PERFORM 0320-READ-SNAPSHOT THRU 0320-EXIT.
003800 0300-EXIT.
003810     EXIT.
003820*----------------------------------------------------------------
003830 0310-READ-REQUEST.
003840
003850     READ REQUEST-FILE
003860         AT END
003870             MOVE 'Y' TO WS-REQ-EOF-SW
003880     END-READ.
003890 0310-EXIT.
003900     EXIT.
003910*----------------------------------------------------------------
003920 0320-READ-SNAPSHOT.
003930
003940     READ SNAPSHOT-FILE
003950         AT END
003960             MOVE 'Y' TO WS-SNP-EOF-SW
003970     END-READ.
003980 0320-EXIT.
003990     EXIT.
004000*----------------------------------------------------------------
004010 0900-CLOSE-FILES.
004020
004030     CLOSE REQUEST-FILE SNAPSHOT-FILE RESULT-FILE DETAIL-FILE
004040           COMPARE-FILE SUMMARY-FILE.
004050 0900-EXIT.
004060     EXIT.
004070*----------------------------------------------------------------
004080 1000-PROCESS-ONE-DOMAIN.
004090
004100     ADD 1 TO WS-TOT-REQUESTS.
004110     PERFORM 1100-RESET-DOMAIN-WORK THRU 1100-EXIT.
004120     PERFORM 1500-LOAD-SNAPSHOT-BUCKETS THRU 1500-EXIT.
004130     PERFORM 2000-BUILD-SECTION-SCOPE THRU 2000-EXIT.
004140     PERFORM 2200-CLASSIFY-DOMAIN THRU 2200-EXIT.
004150     PERFORM 2500-SELECT-PLATFORM-ROW THRU 2500-EXIT.
004160     PERFORM 2800-CALL-EMAIL-DETECTOR THRU 2800-EXIT.
004170     PERFORM 3000-SELECT-OPTION THRU 3000-EXIT.
004180     PERFORM 3100-MX-OVERRIDE THRU 3100-EXIT.
004190     PERFORM 3200-DMARC-DEFENSIVE THRU 3200-EXIT.
004200     PERFORM 3500-NAMEBRIGHT-CHECK THRU 3500-EXIT.
004210     PERFORM 3400-DELEGATE-ACCESS THRU 3400-EXIT.
004220     PERFORM 3300-VALIDATE THRU 3300-EXIT.
004230     PERFORM 4000-BUILD-COMPARISON THRU 4000-EXIT.
004240     PERFORM 4200-BUILD-ACTIONS THRU 4200-EXIT.
004250     PERFORM 4500-SET-COMPLETION THRU 4500-EXIT.
004260     PERFORM 4800-WRITE-RESULT THRU 4800-EXIT.
004270     PERFORM 0310-READ-REQUEST THRU 0310-EXIT.
004280 1000-EXIT.
004290     EXIT.
004300*----------------------------------------------------------------
004310 1100-RESET-DOMAIN-WORK.
004320
004330     MOVE 0 TO WS-BKT-A-COUNT, WS-BKT-CNAME-COUNT,
004340               WS-BKT-MX-COUNT, WS-BKT-TXT-COUNT,
004350               WS-BKT-NS-COUNT, WS-BKT-WWW-A-COUNT,
004360               WS-BKT-WWW-CNAME-COUNT, WS-BKT-DMARC-COUNT,
004370               WS-BKT-DKIM-COUNT, WS-BKT-WHOIS-COUNT.
004380     MOVE 0 TO WS-ACTION-COUNT, WS-ISSUE-COUNT,
004390               WS-CONFLICT-COUNT, WS-WARNING-COUNT.
004400     MOVE 'N' TO WS-OPT1-SATISFIED, WS-OPT2-A-SATISFIED,
004410                 WS-OPT2-CNAME-SATISFIED,
004420                 WS-SUB-CNAME-SATISFIED,
004430                 WS-IS-INTERNAL, WS-NB-EXPIRED-SW,
004440                 WS-IS-SUBDOMAIN.
004450     MOVE SPACES TO WS-OPTION, WS-ROOT-DOMAIN, WS-SUBHOST.
004460 1100-EXIT.
004470     EXIT.
004480*----------------------------------------------------------------
004490* BATCH DRIVER -- LOAD THE CURRENT DOMAIN'S SNAPSHOT RECORDS
004500* (ALREADY GROUPED BY SNAP-DOMAIN IN REQUEST ORDER) INTO THE
004510* WORKING BUCKETS, ONE BUCKET PER SNAP-KEY.
004520*----------------------------------------------------------------
004530 1500-LOAD-SNAPSHOT-BUCKETS.
004540
004550     PERFORM 1510-LOAD-ONE-SNAPSHOT THRU 1510-EXIT
004560         UNTIL WS-SNP-EOF OR SNAP-DOMAIN NOT = REQ-DOMAIN.
004570 1500-EXIT.
004580     EXIT.
004590*----------------------------------------------------------------
004600 1510-LOAD-ONE-SNAPSHOT.
004610
004620     IF SNAP-ERROR NOT = 'Y'
004630         PERFORM 1520-ROUTE-TO-BUCKET THRU 1520-EXIT
004640     END-IF.
004650     PERFORM 0320-READ-SNAPSHOT THRU 0320-EXIT.
004660 1510-EXIT.
004670     EXIT.
004680*----------------------------------------------------------------
004690 1520-ROUTE-TO-BUCKET.
004700
004710     EVALUATE SNAP-KEY
004720         WHEN 'A'
004730             IF WS-BKT-A-COUNT < 50
004740                 ADD 1 TO WS-BKT-A-COUNT
004750                 MOVE SNAP-TYPE     TO
004760                     DCB-TYPE OF WS-BKT-A-ENTRY (WS-BKT-A-COUNT)
004770                 MOVE SNAP-HOST     TO
004780                     DCB-HOST OF WS-BKT-A-ENTRY (WS-BKT-A-COUNT)
004790                 MOVE SNAP-VALUE    TO
004800                     DCB-VALUE OF WS-BKT-A-ENTRY (WS-BKT-A-COUNT)
004810                 MOVE SNAP-PRIORITY TO
004820                 DCB-PRIORITY OF WS-BKT-A-ENTRY (WS-BKT-A-COUNT)
004830                 MOVE SNAP-ERROR    TO
004840                     DCB-ERROR OF WS-BKT-A-ENTRY (WS-BKT-A-COUNT)
004850             END-IF
004860         WHEN 'CNAME'
004870             IF WS-BKT-CNAME-COUNT < 50
004880                 ADD 1 TO WS-BKT-CNAME-COUNT
004890                 MOVE SNAP-TYPE     TO DCB-TYPE OF
004900                     WS-BKT-CNAME-ENTRY (WS-BKT-CNAME-COUNT)
004910                 MOVE SNAP-HOST     TO DCB-HOST OF
004920                     WS-BKT-CNAME-ENTRY (WS-BKT-CNAME-COUNT)
004930                 MOVE SNAP-VALUE    TO DCB-VALUE OF
004940                     WS-BKT-CNAME-ENTRY (WS-BKT-CNAME-COUNT)
004950                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
004960                     WS-BKT-CNAME-ENTRY (WS-BKT-CNAME-COUNT)
004970                 MOVE SNAP-ERROR    TO DCB-ERROR OF
004980                     WS-BKT-CNAME-ENTRY (WS-BKT-CNAME-COUNT)
004990             END-IF
005000         WHEN 'MX'
005010             IF WS-BKT-MX-COUNT < 50
005020                 ADD 1 TO WS-BKT-MX-COUNT
005030                 MOVE SNAP-TYPE     TO
005040                     DCB-TYPE OF WS-BKT-MX-ENTRY (WS-BKT-MX-COUNT)
005050                 MOVE SNAP-HOST     TO
005060                     DCB-HOST OF WS-BKT-MX-ENTRY (WS-BKT-MX-COUNT)
005070                 MOVE SNAP-VALUE    TO
005080                 DCB-VALUE OF WS-BKT-MX-ENTRY (WS-BKT-MX-COUNT)
005090                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005100                     WS-BKT-MX-ENTRY (WS-BKT-MX-COUNT)
005110                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005120                     WS-BKT-MX-ENTRY (WS-BKT-MX-COUNT)
005130             END-IF
005140         WHEN 'TXT'
005150             IF WS-BKT-TXT-COUNT < 50
005160                 ADD 1 TO WS-BKT-TXT-COUNT
005170                 MOVE SNAP-TYPE     TO DCB-TYPE OF
005180                     WS-BKT-TXT-ENTRY (WS-BKT-TXT-COUNT)
005190                 MOVE SNAP-HOST     TO DCB-HOST OF
005200                     WS-BKT-TXT-ENTRY (WS-BKT-TXT-COUNT)
005210                 MOVE SNAP-VALUE    TO DCB-VALUE OF
005220                     WS-BKT-TXT-ENTRY (WS-BKT-TXT-COUNT)
005230                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005240                     WS-BKT-TXT-ENTRY (WS-BKT-TXT-COUNT)
005250                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005260                     WS-BKT-TXT-ENTRY (WS-BKT-TXT-COUNT)
005270             END-IF
005280         WHEN 'NS'
005290             IF WS-BKT-NS-COUNT < 50
005300                 ADD 1 TO WS-BKT-NS-COUNT
005310                 MOVE SNAP-TYPE     TO
005320                     DCB-TYPE OF WS-BKT-NS-ENTRY (WS-BKT-NS-COUNT)
005330                 MOVE SNAP-HOST     TO
005340                     DCB-HOST OF WS-BKT-NS-ENTRY (WS-BKT-NS-COUNT)
005350                 MOVE SNAP-VALUE    TO
005360                 DCB-VALUE OF WS-BKT-NS-ENTRY (WS-BKT-NS-COUNT)
005370                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005380                     WS-BKT-NS-ENTRY (WS-BKT-NS-COUNT)
005390                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005400                     WS-BKT-NS-ENTRY (WS-BKT-NS-COUNT)
005410             END-IF
005420         WHEN 'WWW-A'
005430             IF WS-BKT-WWW-A-COUNT < 50
005440                 ADD 1 TO WS-BKT-WWW-A-COUNT
005450                 MOVE SNAP-TYPE     TO DCB-TYPE OF
005460                     WS-BKT-WWW-A-ENTRY (WS-BKT-WWW-A-COUNT)
005470                 MOVE SNAP-HOST     TO DCB-HOST OF
005480                     WS-BKT-WWW-A-ENTRY (WS-BKT-WWW-A-COUNT)
005490                 MOVE SNAP-VALUE    TO DCB-VALUE OF
005500                     WS-BKT-WWW-A-ENTRY (WS-BKT-WWW-A-COUNT)
005510                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005520                     WS-BKT-WWW-A-ENTRY (WS-BKT-WWW-A-COUNT)
005530                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005540                     WS-BKT-WWW-A-ENTRY (WS-BKT-WWW-A-COUNT)
005550             END-IF
005560         WHEN 'WWW-CNAME'
005570             IF WS-BKT-WWW-CNAME-COUNT < 50
005580                 ADD 1 TO WS-BKT-WWW-CNAME-COUNT
005590                 MOVE SNAP-TYPE     TO DCB-TYPE OF
005600                     WS-BKT-WWW-CNAME-ENTRY
005610                         (WS-BKT-WWW-CNAME-COUNT)
005620                 MOVE SNAP-HOST     TO DCB-HOST OF
005630                     WS-BKT-WWW-CNAME-ENTRY
005640                         (WS-BKT-WWW-CNAME-COUNT)
005650                 MOVE SNAP-VALUE    TO DCB-VALUE OF
005660                     WS-BKT-WWW-CNAME-ENTRY
005670                         (WS-BKT-WWW-CNAME-COUNT)
005680                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005690                     WS-BKT-WWW-CNAME-ENTRY
005700                         (WS-BKT-WWW-CNAME-COUNT)
005710                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005720                     WS-BKT-WWW-CNAME-ENTRY
005730                         (WS-BKT-WWW-CNAME-COUNT)
005740             END-IF
005750         WHEN 'DMARC'
005760             IF WS-BKT-DMARC-COUNT < 50
005770                 ADD 1 TO WS-BKT-DMARC-COUNT
005780                 MOVE SNAP-TYPE     TO DCB-TYPE OF
005790                     WS-BKT-DMARC-ENTRY (WS-BKT-DMARC-COUNT)
005800                 MOVE SNAP-HOST     TO DCB-HOST OF
005810                     WS-BKT-DMARC-ENTRY (WS-BKT-DMARC-COUNT)
005820                 MOVE SNAP-VALUE    TO DCB-VALUE OF
005830                     WS-BKT-DMARC-ENTRY (WS-BKT-DMARC-COUNT)
005840                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005850                     WS-BKT-DMARC-ENTRY (WS-BKT-DMARC-COUNT)
005860                 MOVE SNAP-ERROR    TO DCB-ERROR OF
005870                     WS-BKT-DMARC-ENTRY (WS-BKT-DMARC-COUNT)
005880             END-IF
005890         WHEN 'DKIM'
005900             IF WS-BKT-DKIM-COUNT < 50
005910                 ADD 1 TO WS-BKT-DKIM-COUNT
005920                 MOVE SNAP-TYPE     TO DCB-TYPE OF
005930                     WS-BKT-DKIM-ENTRY (WS-BKT-DKIM-COUNT)
005940                 MOVE SNAP-HOST     TO DCB-HOST OF
005950                     WS-BKT-DKIM-ENTRY (WS-BKT-DKIM-COUNT)
005960                 MOVE SNAP-VALUE    TO DCB-VALUE OF
005970                     WS-BKT-DKIM-ENTRY (WS-BKT-DKIM-COUNT)
005980                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
005990                     WS-BKT-DKIM-ENTRY (WS-BKT-DKIM-COUNT)
006000                 MOVE SNAP-ERROR    TO DCB-ERROR OF
006010                     WS-BKT-DKIM-ENTRY (WS-BKT-DKIM-COUNT)
006020             END-IF
006030         WHEN 'WHOIS'
006040             IF WS-BKT-WHOIS-COUNT < 50
006050                 ADD 1 TO WS-BKT-WHOIS-COUNT
006060                 MOVE SNAP-TYPE     TO DCB-TYPE OF
006070                     WS-BKT-WHOIS-ENTRY (WS-BKT-WHOIS-COUNT)
006080                 MOVE SNAP-HOST     TO DCB-HOST OF
006090                     WS-BKT-WHOIS-ENTRY (WS-BKT-WHOIS-COUNT)
006100                 MOVE SNAP-VALUE    TO DCB-VALUE OF
006110                     WS-BKT-WHOIS-ENTRY (WS-BKT-WHOIS-COUNT)
006120                 MOVE SNAP-PRIORITY TO DCB-PRIORITY OF
006130                     WS-BKT-WHOIS-ENTRY (WS-BKT-WHOIS-COUNT)
006140                 MOVE SNAP-ERROR    TO DCB-ERROR OF
006150                     WS-BKT-WHOIS-ENTRY (WS-BKT-WHOIS-COUNT)
006160             END-IF
006170         WHEN OTHER
006180             CONTINUE
006190     END-EVALUATE.
006200 1520-EXIT.
006210     EXIT.
006220*----------------------------------------------------------------
006230* SECTION-FILTER -- MAP REQ-SECTIONS TOKENS TO THE IN-SCOPE
006240* RECORD-TYPE FLAGS.
006250*----------------------------------------------------------------
006260 2000-BUILD-SECTION-SCOPE.
006270
006280     MOVE 'N' TO WS-SCOPE-A, WS-SCOPE-CNAME, WS-SCOPE-MX,
006290                 WS-SCOPE-TXT, WS-SCOPE-NS, WS-SCOPE-DMARC,
006300                 WS-SCOPE-DKIM, WS-SCOPE-ALL-SW.
006310     IF REQ-SECTIONS = SPACES
006320         PERFORM 2010-SET-ALL-SECTIONS THRU 2010-EXIT
006330     ELSE
006340         MOVE REQ-SECTIONS TO WS-SECTIONS-WORK
006350         MOVE SPACES TO WS-SECT-TOKEN
006360         MOVE 0 TO WS-SECT-TOKEN-LEN
006370         MOVE 1 TO WS-SECT-START
006380         PERFORM 2020-NEXT-TOKEN-CHAR THRU 2020-EXIT
006390             UNTIL WS-SECT-START > 20
006400         IF WS-SECT-TOKEN NOT = SPACES
006410             PERFORM 2030-APPLY-TOKEN THRU 2030-EXIT
006420         END-IF
006430     END-IF.
006440 2000-EXIT.
006450     EXIT.
006460*----------------------------------------------------------------
006470 2010-SET-ALL-SECTIONS.
006480
006490     MOVE 'Y' TO WS-SCOPE-A, WS-SCOPE-CNAME, WS-SCOPE-MX,
006500                 WS-SCOPE-TXT, WS-SCOPE-NS, WS-SCOPE-DMARC,
006510                 WS-SCOPE-DKIM, WS-SCOPE-ALL-SW.
006520 2010-EXIT.
006530     EXIT.
006540*----------------------------------------------------------------
006550 2020-NEXT-TOKEN-CHAR.
006560
006570     IF WS-SECTIONS-BYTE (WS-SECT-START) = SPACE
006580         IF WS-SECT-TOKEN NOT = SPACES
006590             PERFORM 2030-APPLY-TOKEN THRU 2030-EXIT
006600             MOVE SPACES TO WS-SECT-TOKEN
006610             MOVE 0 TO WS-SECT-TOKEN-LEN
006620         END-IF
006630     ELSE
006640         ADD 1 TO WS-SECT-TOKEN-LEN
006650         MOVE WS-SECTIONS-BYTE (WS-SECT-START)
006660             TO WS-SECT-TOKEN (WS-SECT-TOKEN-LEN:1)
006670     END-IF.
006680     ADD 1 TO WS-SECT-START.
006690 2020-EXIT.
006700     EXIT.
006710*----------------------------------------------------------------
006720 2030-APPLY-TOKEN.
006730
006740     EVALUATE WS-SECT-TOKEN
006750         WHEN 'ALL'
006760             PERFORM 2010-SET-ALL-SECTIONS THRU 2010-EXIT
006770         WHEN 'WEB'
006780             MOVE 'Y' TO WS-SCOPE-A, WS-SCOPE-CNAME, WS-SCOPE-NS
006790         WHEN 'EMAIL'
006800             MOVE 'Y' TO WS-SCOPE-MX, WS-SCOPE-TXT,
006810                         WS-SCOPE-DMARC, WS-SCOPE-DKIM
006820         WHEN 'SPF'
006830             MOVE 'Y' TO WS-SCOPE-TXT
006840         WHEN 'A'
006850             MOVE 'Y' TO WS-SCOPE-A
006860         WHEN 'CNAME'
006870             MOVE 'Y' TO WS-SCOPE-CNAME
006880         WHEN 'MX'
006890             MOVE 'Y' TO WS-SCOPE-MX
006900         WHEN 'TXT'
006910             MOVE 'Y' TO WS-SCOPE-TXT
006920         WHEN 'NS'
006930             MOVE 'Y' TO WS-SCOPE-NS
006940         WHEN 'DMARC'
006950             MOVE 'Y' TO WS-SCOPE-DMARC
006960         WHEN 'DKIM'
006970             MOVE 'Y' TO WS-SCOPE-DKIM
006980         WHEN OTHER
006990             CONTINUE
007000     END-EVALUATE.
007010 2030-EXIT.
007020     EXIT.
007030*----------------------------------------------------------------
007040* RECORD-QUERIED TEST -- GIVEN WS-CHECK-TYPE, SET
007050* WS-CHECK-IN-SCOPE.
007060*----------------------------------------------------------------
007070 2050-TYPE-IN-SCOPE.
007080
007090     MOVE 'N' TO WS-CHECK-IN-SCOPE.
007100     EVALUATE WS-CHECK-TYPE
007110         WHEN 'A'     MOVE WS-SCOPE-A     TO WS-CHECK-IN-SCOPE
007120         WHEN 'CNAME' MOVE WS-SCOPE-CNAME TO WS-CHECK-IN-SCOPE
007130         WHEN 'MX'    MOVE WS-SCOPE-MX    TO WS-CHECK-IN-SCOPE
007140         WHEN 'TXT'   MOVE WS-SCOPE-TXT   TO WS-CHECK-IN-SCOPE
007150         WHEN 'NS'    MOVE WS-SCOPE-NS    TO WS-CHECK-IN-SCOPE
007160         WHEN 'DMARC' MOVE WS-SCOPE-DMARC TO WS-CHECK-IN-SCOPE
007170         WHEN 'DKIM'  MOVE WS-SCOPE-DKIM  TO WS-CHECK-IN-SCOPE
007180         WHEN OTHER   CONTINUE
007190     END-EVALUATE.
007200 2050-EXIT.
007210     EXIT.
007220*----------------------------------------------------------------
007230* DECISION-ENGINE -- SUBDOMAIN CLASSIFICATION.  THE REGISTRABLE
007240* DOMAIN IS TAKEN AS THE FINAL TWO DOT-SEPARATED LABELS; WHATEVER
007250* PRECEDES IT, IF NOT BLANK AND NOT EXACTLY "WWW", MARKS A
007260* SUBDOMAIN.  (NO PUBLIC-SUFFIX LIST IS CONSULTED -- SEE THE
007270* SYSTEM NOTES FOR WHY THE TWO-LABEL RULE IS GOOD ENOUGH HERE.)
007280*----------------------------------------------------------------
007290 2200-CLASSIFY-DOMAIN.
007300
007310     MOVE REQ-DOMAIN TO WS-DOMAIN-WORK.
007320     MOVE 0 TO WS-DOT1-POS, WS-DOT2-POS.
007330     PERFORM 2210-FIND-DOMAIN-LEN THRU 2210-EXIT.
007340     MOVE WS-DOM-LEN TO WS-SCAN-POS.
007350     PERFORM 2220-SCAN-BACK-FOR-DOTS THRU 2220-EXIT
007360         UNTIL WS-SCAN-POS = 0 OR WS-DOT2-POS > 0.
007370     IF WS-DOT2-POS > 0
007380         MOVE WS-DOMAIN-WORK (WS-DOT2-POS + 1 :
007390                 WS-DOM-LEN - WS-DOT2-POS) TO WS-ROOT-DOMAIN
007400         COMPUTE WS-PREFIX-LEN = WS-DOT2-POS - 1
007410         IF WS-PREFIX-LEN > 0
007420             MOVE WS-DOMAIN-WORK (1 : WS-PREFIX-LEN)
007430                 TO WS-PREFIX-UPPER
007440         ELSE
007450             MOVE SPACES TO WS-PREFIX-UPPER
007460         END-IF
007470     ELSE
007480         MOVE WS-DOMAIN-WORK TO WS-ROOT-DOMAIN
007490         MOVE SPACES TO WS-PREFIX-UPPER
007500         MOVE 0 TO WS-PREFIX-LEN
007510     END-IF.
007520     MOVE 'N' TO WS-IS-SUBDOMAIN.
007530     IF WS-PREFIX-LEN > 0
007540         INSPECT WS-PREFIX-UPPER CONVERTING WS-CASE-LOWER
007550             TO WS-CASE-UPPER
007560         IF WS-PREFIX-UPPER (1 : WS-PREFIX-LEN) NOT = 'WWW'
007570             MOVE 'Y' TO WS-IS-SUBDOMAIN
007580         END-IF
007590     END-IF.
007600     MOVE SPACES TO WS-SUBHOST.
007610     IF WS-DOM-IS-SUBDOMAIN
007620         MOVE REQ-DOMAIN TO WS-SUBHOST
007630     END-IF.
007640 2200-EXIT.
007650     EXIT.
007660*----------------------------------------------------------------
007670 2210-FIND-DOMAIN-LEN.
007680
007690     MOVE 0 TO WS-DOM-LEN.
007700     MOVE 64 TO WS-SCAN-POS.
007710     PERFORM 2211-TEST-LEN-BYTE THRU 2211-EXIT
007720         UNTIL WS-SCAN-POS = 0 OR WS-DOM-LEN > 0.
007730 2210-EXIT.
007740     EXIT.
007750*----------------------------------------------------------------
007760 2211-TEST-LEN-BYTE.
007770
007780     IF WS-DOMAIN-BYTE (WS-SCAN-POS) NOT = SPACE
007790         MOVE WS-SCAN-POS TO WS-DOM-LEN
007800     ELSE
007810         SUBTRACT 1 FROM WS-SCAN-POS
007820     END-IF.
007830 2211-EXIT.
007840     EXIT.
007850*----------------------------------------------------------------
007860 2220-SCAN-BACK-FOR-DOTS.
007870
007880     IF WS-DOMAIN-BYTE (WS-SCAN-POS) = '.'
007890         IF WS-DOT1-POS = 0
007900             MOVE WS-SCAN-POS TO WS-DOT1-POS
007910         ELSE
007920             MOVE WS-SCAN-POS TO WS-DOT2-POS
007930         END-IF
007940     END-IF.
007950     SUBTRACT 1 FROM WS-SCAN-POS.
007960 2220-EXIT.
007970     EXIT.
007980*----------------------------------------------------------------
007990 2500-SELECT-PLATFORM-ROW.
008000
008010     MOVE SPACES TO WS-SEL-NS1, WS-SEL-NS2, WS-SEL-OPT2-IP,
008020                    WS-SEL-SUBDOMAIN-TARGET.
008030     MOVE 1 TO WS-SEL-PLAT-IDX.
008040     PERFORM 2510-TEST-ONE-PLATFORM THRU 2510-EXIT
008050         UNTIL WS-SEL-PLAT-IDX > 2.
008060 2500-EXIT.
008070     EXIT.
008080*----------------------------------------------------------------
008090 2510-TEST-ONE-PLATFORM.
008100
008110     IF WS-PLAT-ID (WS-SEL-PLAT-IDX) = REQ-PLATFORM
008120         MOVE WS-PLAT-NS1 (WS-SEL-PLAT-IDX)   TO WS-SEL-NS1
008130         MOVE WS-PLAT-NS2 (WS-SEL-PLAT-IDX)   TO WS-SEL-NS2
008140         MOVE WS-PLAT-OPT2-IP (WS-SEL-PLAT-IDX)
008150             TO WS-SEL-OPT2-IP
008160         MOVE WS-PLAT-SUBDOMAIN-TARGET (WS-SEL-PLAT-IDX)
008170             TO WS-SEL-SUBDOMAIN-TARGET
008180         MOVE 3 TO WS-SEL-PLAT-IDX
008190     ELSE
008200         ADD 1 TO WS-SEL-PLAT-IDX
008210     END-IF.
008220 2510-EXIT.
008230     EXIT.
008240*----------------------------------------------------------------
008250* EMAIL-DETECTOR -- CALL DCEMAIL WITH THE FOUR RELEVANT BUCKETS,
008260* BY REFERENCE.  DCEMAIL OWNS THE PROVIDER/SPF/DMARC/DKIM RULES;
008270* THIS PROGRAM ONLY SUPPLIES THE BUCKETS AND READS BACK DCE-REC.
008280*----------------------------------------------------------------
008290 2800-CALL-EMAIL-DETECTOR.
008300
008310     CALL 'DCEMAIL' USING BY REFERENCE WS-BKT-MX, WS-BKT-TXT,
008320             WS-BKT-DMARC, WS-BKT-DKIM, WS-EMAIL-RESULT.
008330     MOVE DCE-HAS-MX         TO WS-HAS-MX.
008340     MOVE DCE-PROVIDER-KEY   TO WS-PROVIDER-KEY.
008350     MOVE DCE-PROVIDER-NAME  TO WS-PROVIDER-NAME.
008360     MOVE DCE-HAS-SPF        TO WS-HAS-SPF.
008370     MOVE DCE-SPF-RECORD     TO WS-SPF-RECORD.
008380     MOVE DCE-HAS-DMARC      TO WS-HAS-DMARC.
008390     MOVE DCE-DMARC-RECORD   TO WS-DMARC-RECORD.
008400     MOVE DCE-DMARC-POLICY   TO WS-DMARC-POLICY.
008410     MOVE DCE-HAS-DKIM       TO WS-HAS-DKIM.
008420     MOVE DCE-DKIM-RECORD    TO WS-DKIM-RECORD.
008430 2800-EXIT.
008440     EXIT.
008450*----------------------------------------------------------------
008460* DECISION-ENGINE -- CONNECTION-OPTION SELECTION.
008470*----------------------------------------------------------------
008480 3000-SELECT-OPTION.
008490
008500     IF WS-DOM-IS-SUBDOMAIN
008510         MOVE 'CNAME-ONLY' TO WS-OPTION
008520     ELSE
008530         IF REQ-HAS-EXTERNAL = 'Y'
008540             MOVE 'OPTION-2' TO WS-OPTION
008550         ELSE
008560             MOVE 'OPTION-1' TO WS-OPTION
008570         END-IF
008580     END-IF.
008590 3000-EXIT.
008600     EXIT.
008610*----------------------------------------------------------------
008620* DECISION-ENGINE -- MX OVERRIDE AND MX-PRESENT WARNING.
008630*----------------------------------------------------------------
008640 3100-MX-OVERRIDE.
008650
008660     IF WS-HAS-MX = 'Y'
008670         IF WS-OPTION = 'OPTION-1'
008680             MOVE 'OPTION-2' TO WS-OPTION
008690             MOVE 'MX-OVERRIDE' TO WS-OUT-KIND
008700             MOVE 'Custom email address detected; switching to r
008710-    'ecord-level connection to preserve mail routing.'
008720                 TO WS-OUT-VALUE
008730             PERFORM 9150-WRITE-WARNING THRU 9150-EXIT
008740         END-IF
008750         MOVE 'MX-PRESENT' TO WS-OUT-KIND
008760         MOVE 'MX records detected. Verify email configuration b
008770-    'efore changing DNS.' TO WS-OUT-VALUE
008780         PERFORM 9150-WRITE-WARNING THRU 9150-EXIT
008790     END-IF.
008800 3100-EXIT.
008810     EXIT.
008820*----------------------------------------------------------------
008830* DECISION-ENGINE -- DMARC-WITHOUT-MX DEFENSIVE WARNING.
008840*----------------------------------------------------------------
008850 3200-DMARC-DEFENSIVE.
008860
008870     IF WS-HAS-DMARC = 'Y' AND WS-HAS-MX = 'N'
008880         IF WS-DMARC-POLICY = 'reject' OR
008890            WS-DMARC-POLICY = 'quarantine'
008900             MOVE 'DMARC-DEFENSIVE' TO WS-OUT-KIND
008910             STRING 'DMARC is set to p=' DELIMITED BY SIZE
008920                    WS-DMARC-POLICY DELIMITED BY SPACE
008930                    ', but no MX records were found. This is val
008940-    'id but may be intentional or defensive.' DELIMITED BY SIZE
008950                    INTO WS-OUT-VALUE
008960             PERFORM 9150-WRITE-WARNING THRU 9150-EXIT
008970         END-IF
008980     END-IF.
008990 3200-EXIT.
009000     EXIT.
009010*----------------------------------------------------------------
009020* DECISION-ENGINE -- NAMEBRIGHT (INTERNAL REGISTRAR) DETECTION.
009030*----------------------------------------------------------------
009040 3500-NAMEBRIGHT-CHECK.
009050
009060     MOVE 'N' TO WS-IS-INTERNAL.
009070     MOVE 'N' TO WS-NB-EXPIRED-SW.
009080     PERFORM 3510-SCAN-WHOIS-REG THRU 3510-EXIT.
009090     PERFORM 3520-SCAN-NS-BUCKET THRU 3520-EXIT.
009100     PERFORM 3530-SCAN-WHOIS-NS THRU 3530-EXIT.
009110     IF WS-IS-INTERNAL = 'Y'
009120         MOVE 'NAMEBRIGHT' TO WS-OUT-KIND
009130         IF WS-NB-EXPIRED-SW = 'Y'
009140             MOVE 'Domain nameservers point to an expired NameBri
009150-    'ght NS - registration may have lapsed; contact the registr
009160-    'ar before proceeding.' TO WS-OUT-VALUE
009170         ELSE
009180             MOVE 'Domain is registered with NameBright; DNS chan
009190-    'ges can be made on the customer behalf.' TO WS-OUT-VALUE
009200         END-IF
009210         PERFORM 9150-WRITE-WARNING THRU 9150-EXIT
009220     END-IF.
009230 3500-EXIT.
009240     EXIT.
009250*----------------------------------------------------------------
009260 3510-SCAN-WHOIS-REG.
009270
009280     MOVE 1 TO WS-GEN-SCAN-IDX.
009290     PERFORM 3511-TEST-ONE-WHOIS-REG THRU 3511-EXIT
009300         UNTIL WS-GEN-SCAN-IDX > WS-BKT-WHOIS-COUNT.
009310 3510-EXIT.
009320     EXIT.
009330*----------------------------------------------------------------
009340 3511-TEST-ONE-WHOIS-REG.
009350
009360     IF DCB-TYPE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX) = 'REG'
009370         MOVE DCB-VALUE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX)
009380             TO WS-SCAN-FIELD
009390         PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
009400         MOVE 10 TO WS-CONT-PATLEN
009410         MOVE 'NAMEBRIGHT' TO WS-CONT-PATTERN
009420         PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
009430         IF WS-CONT-IS-FOUND
009440             MOVE 'Y' TO WS-IS-INTERNAL
009450         END-IF
009460     END-IF.
009470     ADD 1 TO WS-GEN-SCAN-IDX.
009480 3511-EXIT.
009490     EXIT.
009500*----------------------------------------------------------------
009510 3520-SCAN-NS-BUCKET.
009520
009530     MOVE 1 TO WS-GEN-SCAN-IDX.
009540     PERFORM 3521-TEST-ONE-NS THRU 3521-EXIT
009550         UNTIL WS-GEN-SCAN-IDX > WS-BKT-NS-COUNT.
009560 3520-EXIT.
009570     EXIT.
009580*----------------------------------------------------------------
009590 3521-TEST-ONE-NS.
009600
009610     MOVE DCB-VALUE OF WS-BKT-NS-ENTRY (WS-GEN-SCAN-IDX)
009620         TO WS-SCAN-FIELD.
009630     PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT.
009640     MOVE 10 TO WS-CONT-PATLEN.
009650     MOVE 'NAMEBRIGHT' TO WS-CONT-PATTERN.
009660     PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT.
009670     IF WS-CONT-IS-FOUND
009680         MOVE 'Y' TO WS-IS-INTERNAL
009690     END-IF.
009700     IF WS-SCAN-FIELD = 'expired1.namebrightdns.com' OR
009710        WS-SCAN-FIELD = 'expired2.namebrightdns.com'
009720         MOVE 'Y' TO WS-NB-EXPIRED-SW
009730     END-IF.
009740     ADD 1 TO WS-GEN-SCAN-IDX.
009750 3521-EXIT.
009760     EXIT.
009770*----------------------------------------------------------------
009780 3530-SCAN-WHOIS-NS.
009790
009800     MOVE 1 TO WS-GEN-SCAN-IDX.
009810     PERFORM 3531-TEST-ONE-WHOIS-NS THRU 3531-EXIT
009820         UNTIL WS-GEN-SCAN-IDX > WS-BKT-WHOIS-COUNT.
009830 3530-EXIT.
009840     EXIT.
009850*----------------------------------------------------------------
009860 3531-TEST-ONE-WHOIS-NS.
009870
009880     IF DCB-TYPE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX) = 'NS'
009890         MOVE DCB-VALUE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX)
009900             TO WS-SCAN-FIELD
009910         PERFORM 8900-LOWERCASE-SCAN THRU 8900-EXIT
009920         MOVE 10 TO WS-CONT-PATLEN
009930         MOVE 'NAMEBRIGHT' TO WS-CONT-PATTERN
009940         PERFORM 8800-STRING-CONTAINS THRU 8800-EXIT
009950         IF WS-CONT-IS-FOUND
009960             MOVE 'Y' TO WS-IS-INTERNAL
009970         END-IF
009980         IF WS-SCAN-FIELD = 'expired1.namebrightdns.com' OR
009990            WS-SCAN-FIELD = 'expired2.namebrightdns.com'
010000             MOVE 'Y' TO WS-NB-EXPIRED-SW
010010         END-IF
010020     END-IF.
010030     ADD 1 TO WS-GEN-SCAN-IDX.
010040 3531-EXIT.
010050     EXIT.
010060*----------------------------------------------------------------
010070* DECISION-ENGINE -- DELEGATE-ACCESS RECOMMENDATION.
010080*----------------------------------------------------------------
010090 3400-DELEGATE-ACCESS.
010100
010110     MOVE 'N' TO WS-DELEGATE-REC.
010120     IF REQ-REGISTRAR-KNOWN = 'N' OR REQ-COMFORTABLE = 'N'
010130         MOVE 'Y' TO WS-DELEGATE-REC
010140     END-IF.
010150     IF WS-IS-INTERNAL = 'Y'
010160         MOVE 'N' TO WS-DELEGATE-REC
010170     END-IF.
010180 3400-EXIT.
010190     EXIT.
010200*----------------------------------------------------------------
010210* DECISION-ENGINE -- VALIDATION DISPATCH.
010220*----------------------------------------------------------------
010230 3300-VALIDATE.
010240
010250     EVALUATE WS-OPTION
010260         WHEN 'OPTION-1'
010270             PERFORM 3310-VALIDATE-OPTION-1 THRU 3310-EXIT
010280         WHEN 'OPTION-2'
010290             PERFORM 3320-VALIDATE-OPTION-2 THRU 3320-EXIT
010300         WHEN 'CNAME-ONLY'
010310             PERFORM 3330-VALIDATE-SUBDOMAIN THRU 3330-EXIT
010320         WHEN OTHER
010330             CONTINUE
010340     END-EVALUATE.
010350 3300-EXIT.
010360     EXIT.
010370*----------------------------------------------------------------
010380* OPTION-1 NAMESERVER VALIDATION.
010390*----------------------------------------------------------------
010400 3310-VALIDATE-OPTION-1.
010410
010420     MOVE WS-BKT-NS TO WS-MATCH-BUCKET.
010430     MOVE WS-SEL-NS1 TO WS-TARGET-VALUE.
010440     PERFORM 9300-SCAN-FOR-MATCH THRU 9300-EXIT.
010450     MOVE WS-MATCH-FOUND-SW TO WS-NS1-PRESENT.
010460     MOVE WS-SEL-NS2 TO WS-TARGET-VALUE.
010470     PERFORM 9300-SCAN-FOR-MATCH THRU 9300-EXIT.
010480     MOVE WS-MATCH-FOUND-SW TO WS-NS2-PRESENT.
010490     IF WS-NS1-PRESENT = 'Y' AND WS-NS2-PRESENT = 'Y'
010500         MOVE 'Y' TO WS-OPT1-SATISFIED
010510     ELSE
010520         MOVE 'N' TO WS-OPT1-SATISFIED
010530         IF WS-BKT-NS-COUNT > 0 AND WS-NS1-PRESENT NOT = 'Y'
010540                 AND WS-NS2-PRESENT NOT = 'Y'
010550             MOVE 'NS-MISMATCH' TO WS-OUT-KIND
010560             MOVE 'NS' TO WS-OUT-TYPE
010570             MOVE '@' TO WS-OUT-HOST
010580             STRING WS-SEL-NS1 DELIMITED BY SPACE
010590                    ', ' DELIMITED BY SIZE
010600                    WS-SEL-NS2 DELIMITED BY SPACE
010610                    INTO WS-OUT-VALUE
010620             MOVE 'N' TO WS-OUT-BLOCKING
010630             PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
010640         END-IF
010650     END-IF.
010660 3310-EXIT.
010670     EXIT.
010680*----------------------------------------------------------------
010690* OPTION-2 RECORD-LEVEL VALIDATION.
010700*----------------------------------------------------------------
010710 3320-VALIDATE-OPTION-2.
010720
010730     PERFORM 3321-VALIDATE-A-AT-ROOT THRU 3321-EXIT.
010740     PERFORM 3322-VALIDATE-CNAME-AT-WWW THRU 3322-EXIT.
010750 3320-EXIT.
010760     EXIT.
010770*----------------------------------------------------------------
010780 3321-VALIDATE-A-AT-ROOT.
010790
010800     IF WS-BKT-CNAME-COUNT > 0
010810         MOVE 'RECORD-CONFLICT' TO WS-OUT-KIND
010820         MOVE 'A' TO WS-OUT-TYPE
010830         MOVE '@' TO WS-OUT-HOST
010840         STRING 'CNAME exists (' DELIMITED BY SIZE
010850                DCB-VALUE OF WS-BKT-CNAME-ENTRY (1)
010860                    DELIMITED BY SPACE
010870                ') - must be removed before adding the required
010880-    'A record.' DELIMITED BY SIZE
010890                INTO WS-OUT-VALUE
010900         MOVE 'Y' TO WS-OUT-BLOCKING
010910         PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
010920     ELSE
010930         MOVE WS-BKT-A TO WS-MATCH-BUCKET
010940         MOVE WS-SEL-OPT2-IP TO WS-TARGET-VALUE
010950         PERFORM 9300-SCAN-FOR-MATCH THRU 9300-EXIT
010960         IF WS-MATCH-COUNT > 0
010970             IF WS-VALUE-FOUND
010980                 MOVE 'Y' TO WS-OPT2-A-SATISFIED
010990                 MOVE 'A' TO WS-OUT-TYPE
011000                 MOVE '@' TO WS-OUT-HOST
011010                 PERFORM 3323-CHECK-EXTRAS THRU 3323-EXIT
011020             ELSE
011030                 MOVE 'RECORD-MISMATCH' TO WS-OUT-KIND
011040                 MOVE 'A' TO WS-OUT-TYPE
011050                 MOVE '@' TO WS-OUT-HOST
011060                 MOVE WS-MATCH-FIRST-VALUE TO WS-OUT-VALUE
011070                 MOVE 'N' TO WS-OUT-BLOCKING
011080                 PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
011090             END-IF
011100         END-IF
011110     END-IF.
011120 3321-EXIT.
011130     EXIT.
011140*----------------------------------------------------------------
011150 3322-VALIDATE-CNAME-AT-WWW.
011160
011170     IF WS-BKT-WWW-A-COUNT > 0 AND WS-BKT-WWW-CNAME-COUNT = 0
011180         MOVE 'RECORD-CONFLICT' TO WS-OUT-KIND
011190         MOVE 'CNAME' TO WS-OUT-TYPE
011200         MOVE 'www' TO WS-OUT-HOST
011210         STRING 'A record exists (' DELIMITED BY SIZE
011220                DCB-VALUE OF WS-BKT-WWW-A-ENTRY (1)
011230                    DELIMITED BY SPACE
011240                ') - must be removed before adding the required
011250-    'CNAME.' DELIMITED BY SIZE
011260                INTO WS-OUT-VALUE
011270         MOVE 'Y' TO WS-OUT-BLOCKING
011280         PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
011290     ELSE
011300         MOVE WS-BKT-WWW-CNAME TO WS-MATCH-BUCKET
011310         MOVE WS-ROOT-DOMAIN TO WS-TARGET-VALUE
011320         PERFORM 9300-SCAN-FOR-MATCH THRU 9300-EXIT
011330         IF WS-MATCH-COUNT > 0
011340             IF WS-VALUE-FOUND
011350                 MOVE 'Y' TO WS-OPT2-CNAME-SATISFIED
011360                 MOVE 'CNAME' TO WS-OUT-TYPE
011370                 MOVE 'www' TO WS-OUT-HOST
011380                 PERFORM 3323-CHECK-EXTRAS THRU 3323-EXIT
011390             ELSE
011400                 MOVE 'RECORD-MISMATCH' TO WS-OUT-KIND
011410                 MOVE 'CNAME' TO WS-OUT-TYPE
011420                 MOVE 'www' TO WS-OUT-HOST
011430                 MOVE WS-MATCH-FIRST-VALUE TO WS-OUT-VALUE
011440                 MOVE 'N' TO WS-OUT-BLOCKING
011450                 PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
011460             END-IF
011470         END-IF
011480     END-IF.
011490 3322-EXIT.
011500     EXIT.
011510*----------------------------------------------------------------
011520* ONE EXTRA-RECORD CONFLICT PER NON-MATCHING ENTRY LEFT OVER IN
011530* WS-MATCH-BUCKET AFTER A MATCH WAS ALREADY FOUND.  WS-OUT-TYPE
011540* AND WS-OUT-HOST ARE ALREADY SET BY THE CALLER.
011550*----------------------------------------------------------------
011560 3323-CHECK-EXTRAS.
011570
011580     MOVE 1 TO WS-GEN-SCAN-IDX.
011590     PERFORM 3324-TEST-ONE-EXTRA THRU 3324-EXIT
011600         UNTIL WS-GEN-SCAN-IDX > WS-MATCH-COUNT.
011610 3323-EXIT.
011620     EXIT.
011630*----------------------------------------------------------------
011640 3324-TEST-ONE-EXTRA.
011650
011660     MOVE DCB-VALUE OF WS-MATCH-ENTRY (WS-GEN-SCAN-IDX)
011670         TO WS-NORM-IN.
011680     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
011690     IF WS-NORM-OUT NOT = WS-TARGET-NORM
011700         MOVE 'EXTRA-RECORD' TO WS-OUT-KIND
011710         MOVE DCB-VALUE OF WS-MATCH-ENTRY (WS-GEN-SCAN-IDX)
011720             TO WS-OUT-VALUE
011730         MOVE 'Y' TO WS-OUT-BLOCKING
011740         PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
011750     END-IF.
011760     ADD 1 TO WS-GEN-SCAN-IDX.
011770 3324-EXIT.
011780     EXIT.
011790*----------------------------------------------------------------
011800* CNAME-ONLY SUBDOMAIN VALIDATION.
011810*----------------------------------------------------------------
011820 3330-VALIDATE-SUBDOMAIN.
011830
011840     PERFORM 3331-FILTER-A-BY-HOST THRU 3331-EXIT.
011850     MOVE WS-MATCH-COUNT TO WS-SUB-A-COUNT.
011860     PERFORM 3332-FILTER-CNAME-BY-HOST THRU 3332-EXIT.
011870     IF WS-SUB-A-COUNT > 0 AND WS-MATCH-COUNT = 0
011880         MOVE 'SUB-A-CONFLICT' TO WS-OUT-KIND
011890         MOVE 'A' TO WS-OUT-TYPE
011900         MOVE WS-SUBHOST TO WS-OUT-HOST
011910         MOVE WS-SUB-A-FIRST-VALUE TO WS-OUT-VALUE
011920         MOVE 'Y' TO WS-OUT-BLOCKING
011930         PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
011940     ELSE
011950         IF WS-MATCH-COUNT > 0
011960             MOVE WS-SEL-SUBDOMAIN-TARGET TO WS-TARGET-VALUE
011970             PERFORM 9300-SCAN-FOR-MATCH THRU 9300-EXIT
011980             IF WS-VALUE-FOUND
011990                 MOVE 'Y' TO WS-SUB-CNAME-SATISFIED
012000             ELSE
012010                 MOVE 'SUB-CNAME-MISMATCH' TO WS-OUT-KIND
012020                 MOVE 'CNAME' TO WS-OUT-TYPE
012030                 MOVE WS-SUBHOST TO WS-OUT-HOST
012040                 MOVE WS-MATCH-FIRST-VALUE TO WS-OUT-VALUE
012050                 MOVE 'N' TO WS-OUT-BLOCKING
012060                 PERFORM 9160-WRITE-CONFLICT THRU 9160-EXIT
012070             END-IF
012080         END-IF
012090     END-IF.
012100 3330-EXIT.
012110     EXIT.
012120*----------------------------------------------------------------
012130 3331-FILTER-A-BY-HOST.
012140
012150     MOVE 0 TO WS-MATCH-COUNT.
012160     MOVE 1 TO WS-GEN-SCAN-IDX.
012170     PERFORM 3333-TEST-ONE-A-HOST THRU 3333-EXIT
012180         UNTIL WS-GEN-SCAN-IDX > WS-BKT-A-COUNT.
012190     MOVE SPACES TO WS-SUB-A-FIRST-VALUE.
012200     IF WS-MATCH-COUNT > 0
012210         MOVE DCB-VALUE OF WS-MATCH-ENTRY (1)
012220             TO WS-SUB-A-FIRST-VALUE
012230     END-IF.
012240 3331-EXIT.
012250     EXIT.
012260*----------------------------------------------------------------
012270 3333-TEST-ONE-A-HOST.
012280
012290     IF DCB-HOST OF WS-BKT-A-ENTRY (WS-GEN-SCAN-IDX) = WS-SUBHOST
012300         ADD 1 TO WS-MATCH-COUNT
012310         MOVE WS-BKT-A-ENTRY (WS-GEN-SCAN-IDX)
012320             TO WS-MATCH-ENTRY (WS-MATCH-COUNT)
012330     END-IF.
012340     ADD 1 TO WS-GEN-SCAN-IDX.
012350 3333-EXIT.
012360     EXIT.
012370*----------------------------------------------------------------
012380 3332-FILTER-CNAME-BY-HOST.
012390
012400     MOVE 0 TO WS-MATCH-COUNT.
012410     MOVE 1 TO WS-GEN-SCAN-IDX.
012420     PERFORM 3334-TEST-ONE-CNAME-HOST THRU 3334-EXIT
012430         UNTIL WS-GEN-SCAN-IDX > WS-BKT-CNAME-COUNT.
012440 3332-EXIT.
012450     EXIT.
012460*----------------------------------------------------------------
012470 3334-TEST-ONE-CNAME-HOST.
012480
012490     IF DCB-HOST OF WS-BKT-CNAME-ENTRY (WS-GEN-SCAN-IDX)
012500             = WS-SUBHOST
012510         ADD 1 TO WS-MATCH-COUNT
012520         MOVE WS-BKT-CNAME-ENTRY (WS-GEN-SCAN-IDX)
012530             TO WS-MATCH-ENTRY (WS-MATCH-COUNT)
012540     END-IF.
012550     ADD 1 TO WS-GEN-SCAN-IDX.
012560 3334-EXIT.
012570     EXIT.
012580*----------------------------------------------------------------
012590* ACTION-PLAN-BUILDER -- CURRENT-VS-TARGET COMPARISON TABLE.
012600*----------------------------------------------------------------
012610 4000-BUILD-COMPARISON.
012620
012630     PERFORM 4010-ROW-NAMESERVERS THRU 4010-EXIT.
012640     IF WS-DOM-IS-SUBDOMAIN
012650         IF WS-BKT-CNAME-COUNT > 0 OR WS-BKT-WWW-CNAME-COUNT > 0
012660             PERFORM 4020-ROW-SUBDOMAIN THRU 4020-EXIT
012670         END-IF
012680     ELSE
012690         IF WS-BKT-A-COUNT > 0 OR WS-BKT-CNAME-COUNT > 0
012700             PERFORM 4030-ROW-ROOT-A THRU 4030-EXIT
012710         END-IF
012720         IF WS-BKT-WWW-CNAME-COUNT > 0 OR WS-BKT-WWW-A-COUNT > 0
012730             PERFORM 4031-ROW-ROOT-CNAME THRU 4031-EXIT
012740         END-IF
012750     END-IF.
012760     IF WS-BKT-MX-COUNT > 0
012770         PERFORM 4040-ROW-MX THRU 4040-EXIT
012780     END-IF.
012790     IF WS-BKT-TXT-COUNT > 0
012800         PERFORM 4050-ROW-SPF THRU 4050-EXIT
012810     END-IF.
012820     IF WS-BKT-DMARC-COUNT > 0
012830         PERFORM 4060-ROW-DMARC THRU 4060-EXIT
012840     END-IF.
012850     IF WS-BKT-DKIM-COUNT > 0
012860         PERFORM 4070-ROW-DKIM THRU 4070-EXIT
012870     END-IF.
012880 4000-EXIT.
012890     EXIT.
012900*----------------------------------------------------------------
012910 4010-ROW-NAMESERVERS.
012920
012930     PERFORM 9500-BUILD-NS-CURRENT THRU 9500-EXIT.
012940     PERFORM 9540-JOIN-NS-CURRENT THRU 9540-EXIT.
012950     MOVE SPACES TO WS-CMP-TARGET.
012960     STRING WS-SEL-NS1 DELIMITED BY SPACE
012970            ', ' DELIMITED BY SIZE
012980            WS-SEL-NS2 DELIMITED BY SPACE
012990            INTO WS-CMP-TARGET.
013000     MOVE 'N' TO WS-CMP-REQUIRED.
013010     MOVE WS-SEL-NS1 TO WS-TARGET-VALUE.
013020     PERFORM 9550-NS-TARGET-PRESENT THRU 9550-EXIT.
013030     MOVE WS-TGT-PRESENT-SW TO WS-NS1-PRESENT.
013040     MOVE WS-SEL-NS2 TO WS-TARGET-VALUE.
013050     PERFORM 9550-NS-TARGET-PRESENT THRU 9550-EXIT.
013060     MOVE WS-TGT-PRESENT-SW TO WS-NS2-PRESENT.
013070     IF WS-NS1-PRESENT = 'Y' AND WS-NS2-PRESENT = 'Y'
013080         MOVE 'MATCHED' TO WS-CMP-STATUS
013090     ELSE
013100         IF WS-OPTION = 'OPTION-1'
013110             MOVE 'DIFFERENT' TO WS-CMP-STATUS
013120         ELSE
013130             MOVE 'EXTERNAL' TO WS-CMP-STATUS
013140         END-IF
013150     END-IF.
013160     MOVE 'NAMESERVERS' TO WS-CMP-LABEL.
013170     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
013180 4010-EXIT.
013190     EXIT.
013200*----------------------------------------------------------------
013210 4020-ROW-SUBDOMAIN.
013220
013230     MOVE SPACES TO WS-CMP-LABEL.
013240     STRING 'CNAME (' DELIMITED BY SIZE
013250            WS-SUBHOST DELIMITED BY SPACE
013260            ')' DELIMITED BY SIZE
013270            INTO WS-CMP-LABEL.
013280     MOVE WS-SEL-SUBDOMAIN-TARGET TO WS-CMP-TARGET.
013290     MOVE 'Y' TO WS-CMP-REQUIRED.
013300     PERFORM 3332-FILTER-CNAME-BY-HOST THRU 3332-EXIT.
013310     IF WS-MATCH-COUNT = 0
013320         MOVE 'NONE DETECTED' TO WS-CMP-CURRENT
013330         MOVE 'MISSING' TO WS-CMP-STATUS
013340     ELSE
013350         MOVE DCB-VALUE OF WS-MATCH-ENTRY (1) TO WS-CMP-CURRENT
013360         IF WS-SUB-CNAME-SATISFIED = 'Y'
013370             MOVE 'MATCHED' TO WS-CMP-STATUS
013380         ELSE
013390             MOVE 'CONFLICT' TO WS-CMP-STATUS
013400         END-IF
013410     END-IF.
013420     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
013430 4020-EXIT.
013440     EXIT.
013450*----------------------------------------------------------------
013460 4030-ROW-ROOT-A.
013470
013480     MOVE 'A RECORD (@)' TO WS-CMP-LABEL.
013490     MOVE WS-SEL-OPT2-IP TO WS-CMP-TARGET.
013500     MOVE 'Y' TO WS-CMP-REQUIRED.
013510     IF WS-BKT-CNAME-COUNT > 0
013520         MOVE DCB-VALUE OF WS-BKT-CNAME-ENTRY (1)
013530             TO WS-CMP-CURRENT
013540         MOVE 'CONFLICT' TO WS-CMP-STATUS
013550     ELSE
013560         MOVE DCB-VALUE OF WS-BKT-A-ENTRY (1) TO WS-CMP-CURRENT
013570         IF WS-OPT2-A-SATISFIED = 'Y'
013580             MOVE 'MATCHED' TO WS-CMP-STATUS
013590         ELSE
013600             MOVE 'CONFLICT' TO WS-CMP-STATUS
013610         END-IF
013620     END-IF.
013630     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
013640 4030-EXIT.
013650     EXIT.
013660*----------------------------------------------------------------
013670 4031-ROW-ROOT-CNAME.
013680
013690     MOVE 'CNAME RECORD (WWW)' TO WS-CMP-LABEL.
013700     MOVE WS-ROOT-DOMAIN TO WS-CMP-TARGET.
013710     MOVE 'Y' TO WS-CMP-REQUIRED.
013720     IF WS-BKT-WWW-A-COUNT > 0 AND WS-BKT-WWW-CNAME-COUNT = 0
013730         MOVE DCB-VALUE OF WS-BKT-WWW-A-ENTRY (1)
013740             TO WS-CMP-CURRENT
013750         MOVE 'CONFLICT' TO WS-CMP-STATUS
013760     ELSE
013770         MOVE DCB-VALUE OF WS-BKT-WWW-CNAME-ENTRY (1)
013780             TO WS-CMP-CURRENT
013790         IF WS-OPT2-CNAME-SATISFIED = 'Y'
013800             MOVE 'MATCHED' TO WS-CMP-STATUS
013810         ELSE
013820             MOVE 'CONFLICT' TO WS-CMP-STATUS
013830         END-IF
013840     END-IF.
013850     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
013860 4031-EXIT.
013870     EXIT.
013880*----------------------------------------------------------------
013890 4040-ROW-MX.
013900
013910     MOVE 'MX RECORDS' TO WS-CMP-LABEL.
013920     MOVE 'Preserve existing' TO WS-CMP-TARGET.
013930     MOVE 'N' TO WS-CMP-REQUIRED.
013940     IF WS-BKT-MX-COUNT > 0
013950         PERFORM 9560-JOIN-MX-CURRENT THRU 9560-EXIT
013960         MOVE 'MATCHED' TO WS-CMP-STATUS
013970     ELSE
013980         MOVE 'None' TO WS-CMP-CURRENT
013990         MOVE 'INFO' TO WS-CMP-STATUS
014000     END-IF.
014010     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
014020 4040-EXIT.
014030     EXIT.
014040*----------------------------------------------------------------
014050 4050-ROW-SPF.
014060
014070     MOVE 'SPF' TO WS-CMP-LABEL.
014080     MOVE 'Preserve existing' TO WS-CMP-TARGET.
014090     MOVE 'N' TO WS-CMP-REQUIRED.
014100     IF WS-HAS-SPF = 'Y'
014110         MOVE WS-SPF-RECORD TO WS-CMP-CURRENT
014120         MOVE 'MATCHED' TO WS-CMP-STATUS
014130     ELSE
014140         MOVE 'None detected' TO WS-CMP-CURRENT
014150         MOVE 'INFO' TO WS-CMP-STATUS
014160     END-IF.
014170     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
014180 4050-EXIT.
014190     EXIT.
014200*----------------------------------------------------------------
014210 4060-ROW-DMARC.
014220
014230     MOVE 'DMARC' TO WS-CMP-LABEL.
014240     MOVE 'p=quarantine (Recommended)' TO WS-CMP-TARGET.
014250     MOVE 'N' TO WS-CMP-REQUIRED.
014260     IF WS-HAS-DMARC = 'Y'
014270         MOVE WS-DMARC-RECORD TO WS-CMP-CURRENT
014280         MOVE 'MATCHED' TO WS-CMP-STATUS
014290     ELSE
014300         MOVE 'None detected' TO WS-CMP-CURRENT
014310         MOVE 'INFO' TO WS-CMP-STATUS
014320     END-IF.
014330     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
014340 4060-EXIT.
014350     EXIT.
014360*----------------------------------------------------------------
014370 4070-ROW-DKIM.
014380
014390     MOVE 'DKIM' TO WS-CMP-LABEL.
014400     MOVE 'Add if available' TO WS-CMP-TARGET.
014410     MOVE 'N' TO WS-CMP-REQUIRED.
014420     IF WS-HAS-DKIM = 'Y'
014430         IF WS-DKIM-RECORD NOT = SPACES
014440             MOVE SPACES TO WS-CMP-CURRENT
014450             STRING WS-DKIM-RECORD (1:50) DELIMITED BY SIZE
014460                    '...' DELIMITED BY SIZE
014470                    INTO WS-CMP-CURRENT
014480         ELSE
014490             MOVE 'Detected' TO WS-CMP-CURRENT
014500         END-IF
014510         MOVE 'MATCHED' TO WS-CMP-STATUS
014520     ELSE
014530         MOVE 'None detected' TO WS-CMP-CURRENT
014540         MOVE 'INFO' TO WS-CMP-STATUS
014550     END-IF.
014560     PERFORM 9170-WRITE-COMPARE THRU 9170-EXIT.
014570 4070-EXIT.
014580     EXIT.
014590*----------------------------------------------------------------
014600* ACTION-PLAN-BUILDER -- RECOMMENDED ACTIONS / POTENTIAL ISSUES.
014610*----------------------------------------------------------------
014620 4200-BUILD-ACTIONS.
014630
014640     EVALUATE WS-OPTION
014650         WHEN 'CNAME-ONLY'
014660             PERFORM 4210-ACTION-CNAME-ONLY THRU 4210-EXIT
014670         WHEN 'OPTION-1'
014680             PERFORM 4220-ACTION-OPTION-1 THRU 4220-EXIT
014690         WHEN 'OPTION-2'
014700             PERFORM 4230-ACTION-OPTION-2 THRU 4230-EXIT
014710         WHEN OTHER
014720             CONTINUE
014730     END-EVALUATE.
014740 4200-EXIT.
014750     EXIT.
014760*----------------------------------------------------------------
014770 4210-ACTION-CNAME-ONLY.
014780
014790     IF WS-SUB-CNAME-SATISFIED NOT = 'Y'
014800         MOVE 'CNAME' TO WS-CHECK-TYPE
014810         PERFORM 2050-TYPE-IN-SCOPE THRU 2050-EXIT
014820         MOVE 'ADD-RECORD' TO WS-OUT-KIND
014830         MOVE 'CNAME' TO WS-OUT-TYPE
014840         MOVE WS-SUBHOST TO WS-OUT-HOST
014850         MOVE WS-SEL-SUBDOMAIN-TARGET TO WS-OUT-VALUE
014860         IF WS-CHECK-IN-SCOPE = 'Y'
014870             PERFORM 9180-WRITE-ACTION THRU 9180-EXIT
014880         ELSE
014890             PERFORM 9190-WRITE-ISSUE THRU 9190-EXIT
014900         END-IF
014910     END-IF.
014920 4210-EXIT.
014930     EXIT.
014940*----------------------------------------------------------------
014950 4220-ACTION-OPTION-1.
014960
014970     IF WS-OPT1-SATISFIED NOT = 'Y'
014980         MOVE 'NS' TO WS-CHECK-TYPE
014990         PERFORM 2050-TYPE-IN-SCOPE THRU 2050-EXIT
015000         MOVE 'CHANGE-NS' TO WS-OUT-KIND
015010         MOVE 'NS' TO WS-OUT-TYPE
015020         MOVE '@' TO WS-OUT-HOST
015030         STRING WS-SEL-NS1 DELIMITED BY SPACE
015040                ', ' DELIMITED BY SIZE
015050                WS-SEL-NS2 DELIMITED BY SPACE
015060                INTO WS-OUT-VALUE
015070         IF WS-CHECK-IN-SCOPE = 'Y'
015080             PERFORM 9180-WRITE-ACTION THRU 9180-EXIT
015090         ELSE
015100             PERFORM 9190-WRITE-ISSUE THRU 9190-EXIT
015110         END-IF
015120     END-IF.
015130 4220-EXIT.
015140     EXIT.
015150*----------------------------------------------------------------
015160 4230-ACTION-OPTION-2.
015170
015180     IF WS-OPT2-A-SATISFIED NOT = 'Y'
015190         MOVE 'A' TO WS-CHECK-TYPE
015200         PERFORM 2050-TYPE-IN-SCOPE THRU 2050-EXIT
015210         MOVE 'ADD-RECORD' TO WS-OUT-KIND
015220         MOVE 'A' TO WS-OUT-TYPE
015230         MOVE '@' TO WS-OUT-HOST
015240         MOVE WS-SEL-OPT2-IP TO WS-OUT-VALUE
015250         IF WS-CHECK-IN-SCOPE = 'Y'
015260             PERFORM 9180-WRITE-ACTION THRU 9180-EXIT
015270         ELSE
015280             PERFORM 9190-WRITE-ISSUE THRU 9190-EXIT
015290         END-IF
015300     END-IF.
015310     IF WS-OPT2-CNAME-SATISFIED NOT = 'Y'
015320         MOVE 'CNAME' TO WS-CHECK-TYPE
015330         PERFORM 2050-TYPE-IN-SCOPE THRU 2050-EXIT
015340         MOVE 'ADD-RECORD' TO WS-OUT-KIND
015350         MOVE 'CNAME' TO WS-OUT-TYPE
015360         MOVE 'www' TO WS-OUT-HOST
015370         MOVE WS-ROOT-DOMAIN TO WS-OUT-VALUE
015380         IF WS-CHECK-IN-SCOPE = 'Y'
015390             PERFORM 9180-WRITE-ACTION THRU 9180-EXIT
015400         ELSE
015410             PERFORM 9190-WRITE-ISSUE THRU 9190-EXIT
015420         END-IF
015430     END-IF.
015440 4230-EXIT.
015450     EXIT.
015460*----------------------------------------------------------------
015470* ACTION-PLAN-BUILDER -- COMPLETION STATUS.
015480*----------------------------------------------------------------
015490 4500-SET-COMPLETION.
015500
015510     IF WS-OPTION = SPACES OR WS-OPTION = 'NONE'
015520         MOVE 'N' TO WS-COMPLETED
015530         MOVE SPACES TO WS-STATUS-MSG
015540         MOVE 'NO-OPTION' TO WS-OUT-KIND
015550         MOVE 'No valid connection option found for this scenario
015560-    '.' TO WS-OUT-VALUE
015570         PERFORM 9150-WRITE-WARNING THRU 9150-EXIT
015580     ELSE
015590         IF WS-ACTION-COUNT = 0
015600             MOVE 'Y' TO WS-COMPLETED
015610             MOVE SPACES TO WS-STATUS-MSG
015620             IF WS-SCOPE-ALL-SW = 'Y'
015630                 STRING 'This domain is connected to '
015640                            DELIMITED BY SIZE
015650                        REQ-PLATFORM DELIMITED BY SPACE
015660                        ', and is completed.' DELIMITED BY SIZE
015670                        INTO WS-STATUS-MSG
015680             ELSE
015690                 STRING 'The requested ' DELIMITED BY SIZE
015700                        REQ-SECTIONS DELIMITED BY SPACE
015710                        ' records are correctly configured.'
015720                            DELIMITED BY SIZE
015730                        INTO WS-STATUS-MSG
015740             END-IF
015750         ELSE
015760             MOVE 'N' TO WS-COMPLETED
015770             MOVE 'Domain requires configuration.'
015780                 TO WS-STATUS-MSG
015790         END-IF
015800     END-IF.
015810 4500-EXIT.
015820     EXIT.
015830*----------------------------------------------------------------
015840 4800-WRITE-RESULT.
015850
015860     MOVE REQ-DOMAIN          TO RES-DOMAIN.
015870     MOVE REQ-PLATFORM        TO RES-PLATFORM.
015880     MOVE WS-IS-SUBDOMAIN     TO RES-IS-SUBDOMAIN.
015890     MOVE WS-OPTION           TO RES-OPTION.
015900     MOVE WS-PROVIDER-KEY     TO RES-PROVIDER.
015910     MOVE WS-HAS-MX           TO RES-HAS-MX.
015920     MOVE WS-HAS-SPF          TO RES-HAS-SPF.
015930     MOVE WS-HAS-DMARC        TO RES-HAS-DMARC.
015940     MOVE WS-DMARC-POLICY     TO RES-DMARC-POLICY.
015950     MOVE WS-HAS-DKIM         TO RES-HAS-DKIM.
015960     MOVE WS-DELEGATE-REC     TO RES-DELEGATE-REC.
015970     MOVE WS-IS-INTERNAL      TO RES-IS-INTERNAL.
015980     MOVE WS-ACTION-COUNT     TO RES-ACTION-COUNT.
015990     MOVE WS-ISSUE-COUNT      TO RES-ISSUE-COUNT.
016000     MOVE WS-CONFLICT-COUNT   TO RES-CONFLICT-COUNT.
016010     MOVE WS-WARNING-COUNT    TO RES-WARNING-COUNT.
016020     MOVE WS-COMPLETED        TO RES-COMPLETED.
016030     MOVE WS-STATUS-MSG       TO RES-STATUS-MSG.
016040     WRITE DC-RESULT-RECORD.
016050     PERFORM 4900-ACCUMULATE-TOTALS THRU 4900-EXIT.
016060 4800-EXIT.
016070     EXIT.
016080*----------------------------------------------------------------
016090 4900-ACCUMULATE-TOTALS.
016100
016110     IF WS-COMPLETED = 'Y'
016120         ADD 1 TO WS-TOT-COMPLETED
016130     ELSE
016140         ADD 1 TO WS-TOT-NEEDING-ACTION
016150     END-IF.
016160     EVALUATE WS-OPTION
016170         WHEN 'OPTION-1'   ADD 1 TO WS-TOT-OPTION-1
016180         WHEN 'OPTION-2'   ADD 1 TO WS-TOT-OPTION-2
016190         WHEN 'CNAME-ONLY' ADD 1 TO WS-TOT-CNAME-ONLY
016200         WHEN OTHER        ADD 1 TO WS-TOT-NO-OPTION
016210     END-EVALUATE.
016220     ADD WS-ACTION-COUNT    TO WS-TOT-ACTIONS.
016230     ADD WS-ISSUE-COUNT     TO WS-TOT-ISSUES.
016240     ADD WS-CONFLICT-COUNT  TO WS-TOT-CONFLICTS.
016250     ADD WS-WARNING-COUNT   TO WS-TOT-WARNINGS.
016260     IF WS-DELEGATE-REC = 'Y'
016270         ADD 1 TO WS-TOT-DELEGATE
016280     END-IF.
016290 4900-EXIT.
016300     EXIT.
016310*----------------------------------------------------------------
016320* BATCH DRIVER -- END-OF-RUN SUMMARY REPORT.
016330*----------------------------------------------------------------
016340 5000-WRITE-SUMMARY.
016350
016360     MOVE SPACES TO SUM-PRINT-LINE.
016370     MOVE 'DOMAIN CONNECTION DIAGNOSTIC SUMMARY' TO SUM-PRINT-LINE.
016380     WRITE SUM-PRINT-LINE.
016390
016400     MOVE WS-TOT-REQUESTS TO WS-SUM-NUM.
016410     MOVE SPACES TO SUM-PRINT-LINE.
016420     STRING 'REQUESTS PROCESSED .......... ' DELIMITED BY SIZE
016430            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016440     WRITE SUM-PRINT-LINE.
016450
016460     MOVE WS-TOT-COMPLETED TO WS-SUM-NUM.
016470     MOVE SPACES TO SUM-PRINT-LINE.
016480     STRING 'DOMAINS COMPLETED ........... ' DELIMITED BY SIZE
016490            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016500     WRITE SUM-PRINT-LINE.
016510
016520     MOVE WS-TOT-NEEDING-ACTION TO WS-SUM-NUM.
016530     MOVE SPACES TO SUM-PRINT-LINE.
016540     STRING 'DOMAINS NEEDING ACTION ...... ' DELIMITED BY SIZE
016550            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016560     WRITE SUM-PRINT-LINE.
016570
016580     MOVE WS-TOT-OPTION-1 TO WS-SUM-NUM.
016590     MOVE SPACES TO SUM-PRINT-LINE.
016600     STRING 'OPTION-1 (NAMESERVERS) ...... ' DELIMITED BY SIZE
016610            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016620     WRITE SUM-PRINT-LINE.
016630
016640     MOVE WS-TOT-OPTION-2 TO WS-SUM-NUM.
016650     MOVE SPACES TO SUM-PRINT-LINE.
016660     STRING 'OPTION-2 (RECORD-LEVEL) ..... ' DELIMITED BY SIZE
016670            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016680     WRITE SUM-PRINT-LINE.
016690
016700     MOVE WS-TOT-CNAME-ONLY TO WS-SUM-NUM.
016710     MOVE SPACES TO SUM-PRINT-LINE.
016720     STRING 'CNAME-ONLY (SUBDOMAIN) ...... ' DELIMITED BY SIZE
016730            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016740     WRITE SUM-PRINT-LINE.
016750
016760     MOVE WS-TOT-NO-OPTION TO WS-SUM-NUM.
016770     MOVE SPACES TO SUM-PRINT-LINE.
016780     STRING 'NO OPTION ................... ' DELIMITED BY SIZE
016790            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016800     WRITE SUM-PRINT-LINE.
016810
016820     MOVE WS-TOT-ACTIONS TO WS-SUM-NUM.
016830     MOVE SPACES TO SUM-PRINT-LINE.
016840     STRING 'TOTAL ACTIONS ................ ' DELIMITED BY SIZE
016850            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016860     WRITE SUM-PRINT-LINE.
016870
016880     MOVE WS-TOT-ISSUES TO WS-SUM-NUM.
016890     MOVE SPACES TO SUM-PRINT-LINE.
016900     STRING 'TOTAL POTENTIAL ISSUES ...... ' DELIMITED BY SIZE
016910            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016920     WRITE SUM-PRINT-LINE.
016930
016940     MOVE WS-TOT-CONFLICTS TO WS-SUM-NUM.
016950     MOVE SPACES TO SUM-PRINT-LINE.
016960     STRING 'TOTAL CONFLICTS ............. ' DELIMITED BY SIZE
016970            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
016980     WRITE SUM-PRINT-LINE.
016990
017000     MOVE WS-TOT-WARNINGS TO WS-SUM-NUM.
017010     MOVE SPACES TO SUM-PRINT-LINE.
017020     STRING 'TOTAL WARNINGS .............. ' DELIMITED BY SIZE
017030            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
017040     WRITE SUM-PRINT-LINE.
017050
017060     MOVE WS-TOT-DELEGATE TO WS-SUM-NUM.
017070     MOVE SPACES TO SUM-PRINT-LINE.
017080     STRING 'DELEGATE RECOMMENDED ........ ' DELIMITED BY SIZE
017090            WS-SUM-NUM DELIMITED BY SIZE INTO SUM-PRINT-LINE.
017100     WRITE SUM-PRINT-LINE.
017110 5000-EXIT.
017120     EXIT.
017130*----------------------------------------------------------------
017140* GENERIC DETAIL-RECORD WRITERS.
017150*----------------------------------------------------------------
017160 9150-WRITE-WARNING.
017170
017180     MOVE REQ-DOMAIN TO ACT-DOMAIN.
017190     MOVE 'W' TO ACT-CLASS.
017200     MOVE WS-OUT-KIND TO ACT-KIND.
017210     MOVE SPACES TO ACT-TYPE.
017220     MOVE SPACES TO ACT-HOST.
017230     MOVE WS-OUT-VALUE TO ACT-VALUE.
017240     MOVE 'N' TO ACT-BLOCKING.
017250     WRITE DC-DETAIL-RECORD.
017260     ADD 1 TO WS-WARNING-COUNT.
017270 9150-EXIT.
017280     EXIT.
017290*----------------------------------------------------------------
017300 9160-WRITE-CONFLICT.
017310
017320     MOVE REQ-DOMAIN TO ACT-DOMAIN.
017330     MOVE 'C' TO ACT-CLASS.
017340     MOVE WS-OUT-KIND TO ACT-KIND.
017350     MOVE WS-OUT-TYPE TO ACT-TYPE.
017360     MOVE WS-OUT-HOST TO ACT-HOST.
017370     MOVE WS-OUT-VALUE TO ACT-VALUE.
017380     MOVE WS-OUT-BLOCKING TO ACT-BLOCKING.
017390     WRITE DC-DETAIL-RECORD.
017400     ADD 1 TO WS-CONFLICT-COUNT.
017410 9160-EXIT.
017420     EXIT.
017430*----------------------------------------------------------------
017440 9170-WRITE-COMPARE.
017450
017460     MOVE REQ-DOMAIN TO CMP-DOMAIN.
017470     MOVE WS-CMP-LABEL TO CMP-LABEL.
017480     MOVE WS-CMP-CURRENT TO CMP-CURRENT.
017490     MOVE WS-CMP-TARGET TO CMP-TARGET.
017500     MOVE WS-CMP-STATUS TO CMP-STATUS.
017510     MOVE WS-CMP-REQUIRED TO CMP-REQUIRED.
017520     WRITE DC-COMPARE-RECORD.
017530     MOVE SPACES TO WS-CMP-CURRENT, WS-CMP-TARGET.
017540 9170-EXIT.
017550     EXIT.
017560*----------------------------------------------------------------
017570 9180-WRITE-ACTION.
017580
017590     MOVE REQ-DOMAIN TO ACT-DOMAIN.
017600     MOVE 'A' TO ACT-CLASS.
017610     MOVE WS-OUT-KIND TO ACT-KIND.
017620     MOVE WS-OUT-TYPE TO ACT-TYPE.
017630     MOVE WS-OUT-HOST TO ACT-HOST.
017640     MOVE WS-OUT-VALUE TO ACT-VALUE.
017650     MOVE 'N' TO ACT-BLOCKING.
017660     WRITE DC-DETAIL-RECORD.
017670     ADD 1 TO WS-ACTION-COUNT.
017680 9180-EXIT.
017690     EXIT.
017700*----------------------------------------------------------------
017710 9190-WRITE-ISSUE.
017720
017730     MOVE REQ-DOMAIN TO ACT-DOMAIN.
017740     MOVE 'P' TO ACT-CLASS.
017750     MOVE WS-OUT-KIND TO ACT-KIND.
017760     MOVE WS-OUT-TYPE TO ACT-TYPE.
017770     MOVE WS-OUT-HOST TO ACT-HOST.
017780     MOVE WS-OUT-VALUE TO ACT-VALUE.
017790     MOVE 'N' TO ACT-BLOCKING.
017800     WRITE DC-DETAIL-RECORD.
017810     ADD 1 TO WS-ISSUE-COUNT.
017820 9190-EXIT.
017830     EXIT.
017840*----------------------------------------------------------------
017850* GENERIC VALUE-MATCH SCAN -- GIVEN WS-MATCH-BUCKET/COUNT AND
017860* WS-TARGET-VALUE, SET WS-MATCH-FOUND-SW AND
017870* WS-MATCH-FIRST-VALUE.  CASE/TRAILING-DOT-INSENSITIVE.
017880*----------------------------------------------------------------
017890 9300-SCAN-FOR-MATCH.
017900
017910     MOVE 'N' TO WS-MATCH-FOUND-SW.
017920     MOVE SPACES TO WS-MATCH-FIRST-VALUE.
017930     IF WS-MATCH-COUNT > 0
017940         MOVE DCB-VALUE OF WS-MATCH-ENTRY (1)
017950             TO WS-MATCH-FIRST-VALUE
017960         MOVE WS-TARGET-VALUE TO WS-NORM-IN
017970         PERFORM 9400-NORMALIZE THRU 9400-EXIT
017980         MOVE WS-NORM-OUT TO WS-TARGET-NORM
017990         MOVE 1 TO WS-MATCH-SCAN-IDX
018000         PERFORM 9310-TEST-ONE-MATCH THRU 9310-EXIT
018010             UNTIL WS-MATCH-SCAN-IDX > WS-MATCH-COUNT
018020                 OR WS-VALUE-FOUND
018030     END-IF.
018040 9300-EXIT.
018050     EXIT.
018060*----------------------------------------------------------------
018070 9310-TEST-ONE-MATCH.
018080
018090     MOVE DCB-VALUE OF WS-MATCH-ENTRY (WS-MATCH-SCAN-IDX)
018100         TO WS-NORM-IN.
018110     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
018120     IF WS-NORM-OUT = WS-TARGET-NORM
018130         MOVE 'Y' TO WS-MATCH-FOUND-SW
018140     END-IF.
018150     ADD 1 TO WS-MATCH-SCAN-IDX.
018160 9310-EXIT.
018170     EXIT.
018180*----------------------------------------------------------------
018190* NORMALIZE WS-NORM-IN INTO WS-NORM-OUT -- LOWERCASE, ONE
018200* TRAILING DOT STRIPPED.
018210*----------------------------------------------------------------
018220 9400-NORMALIZE.
018230
018240     MOVE WS-NORM-IN TO WS-NORM-OUT.
018250     INSPECT WS-NORM-OUT CONVERTING WS-CASE-UPPER
018260         TO WS-CASE-LOWER.
018270     PERFORM 9410-FIND-LAST-NONBLANK THRU 9410-EXIT.
018280     IF WS-NORM-POS > 0
018290         IF WS-NORM-OUT (WS-NORM-POS:1) = '.'
018300             MOVE SPACE TO WS-NORM-OUT (WS-NORM-POS:1)
018310         END-IF
018320     END-IF.
018330 9400-EXIT.
018340     EXIT.
018350*----------------------------------------------------------------
018360 9410-FIND-LAST-NONBLANK.
018370
018380     MOVE 0 TO WS-NORM-POS.
018390     MOVE 160 TO WS-SCANB-IDX.
018400     PERFORM 9411-TEST-ONE-BACK THRU 9411-EXIT
018410         UNTIL WS-SCANB-IDX = 0 OR WS-NORM-POS > 0.
018420 9410-EXIT.
018430     EXIT.
018440*----------------------------------------------------------------
018450 9411-TEST-ONE-BACK.
018460
018470     IF WS-NORM-OUT (WS-SCANB-IDX:1) NOT = SPACE
018480         MOVE WS-SCANB-IDX TO WS-NORM-POS
018490     ELSE
018500         SUBTRACT 1 FROM WS-SCANB-IDX
018510     END-IF.
018520 9411-EXIT.
018530     EXIT.
018540*----------------------------------------------------------------
018550* CURRENT-NAMESERVER-SET BUILDER -- UNION OF THE NS BUCKET AND
018560* THE WHOIS-REPORTED NAMESERVERS, DEDUPLICATED.
018570*----------------------------------------------------------------
018580 9500-BUILD-NS-CURRENT.
018590
018600     MOVE 0 TO WS-NS-CURRENT-COUNT.
018610     MOVE 1 TO WS-GEN-SCAN-IDX.
018620     PERFORM 9510-ADD-ONE-NS-BUCKET THRU 9510-EXIT
018630         UNTIL WS-GEN-SCAN-IDX > WS-BKT-NS-COUNT.
018640     MOVE 1 TO WS-GEN-SCAN-IDX.
018650     PERFORM 9520-ADD-ONE-WHOIS-NS THRU 9520-EXIT
018660         UNTIL WS-GEN-SCAN-IDX > WS-BKT-WHOIS-COUNT.
018670 9500-EXIT.
018680     EXIT.
018690*----------------------------------------------------------------
018700 9510-ADD-ONE-NS-BUCKET.
018710
018720     MOVE DCB-VALUE OF WS-BKT-NS-ENTRY (WS-GEN-SCAN-IDX)
018730         TO WS-TARGET-VALUE.
018740     PERFORM 9530-ADD-IF-NEW THRU 9530-EXIT.
018750     ADD 1 TO WS-GEN-SCAN-IDX.
018760 9510-EXIT.
018770     EXIT.
018780*----------------------------------------------------------------
018790 9520-ADD-ONE-WHOIS-NS.
018800
018810     IF DCB-TYPE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX) = 'NS'
018820         MOVE DCB-VALUE OF WS-BKT-WHOIS-ENTRY (WS-GEN-SCAN-IDX)
018830             TO WS-TARGET-VALUE
018840         PERFORM 9530-ADD-IF-NEW THRU 9530-EXIT
018850     END-IF.
018860     ADD 1 TO WS-GEN-SCAN-IDX.
018870 9520-EXIT.
018880     EXIT.
018890*----------------------------------------------------------------
018900 9530-ADD-IF-NEW.
018910
018920     MOVE WS-TARGET-VALUE TO WS-NORM-IN.
018930     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
018940     MOVE WS-NORM-OUT TO WS-TARGET-NORM.
018950     MOVE 'N' TO WS-DUP-FOUND-SW.
018960     MOVE 1 TO WS-NSC-SCAN-IDX.
018970     PERFORM 9531-TEST-ONE-DUP THRU 9531-EXIT
018980         UNTIL WS-NSC-SCAN-IDX > WS-NS-CURRENT-COUNT
018990             OR WS-DUP-FOUND-SW = 'Y'.
019000     IF WS-DUP-FOUND-SW = 'N' AND WS-NS-CURRENT-COUNT < 50
019010         ADD 1 TO WS-NS-CURRENT-COUNT
019020         MOVE WS-TARGET-VALUE
019030             TO WS-NS-CURRENT-ENTRY (WS-NS-CURRENT-COUNT)
019040     END-IF.
019050 9530-EXIT.
019060     EXIT.
019070*----------------------------------------------------------------
019080 9531-TEST-ONE-DUP.
019090
019100     MOVE WS-NS-CURRENT-ENTRY (WS-NSC-SCAN-IDX) TO WS-NORM-IN.
019110     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
019120     IF WS-NORM-OUT = WS-TARGET-NORM
019130         MOVE 'Y' TO WS-DUP-FOUND-SW
019140     END-IF.
019150     ADD 1 TO WS-NSC-SCAN-IDX.
019160 9531-EXIT.
019170     EXIT.
019180*----------------------------------------------------------------
019190 9540-JOIN-NS-CURRENT.
019200
019210     IF WS-NS-CURRENT-COUNT = 0
019220         MOVE 'NONE DETECTED' TO WS-CMP-CURRENT
019230     ELSE
019240         MOVE SPACES TO WS-CMP-CURRENT
019250         MOVE 1 TO WS-JOIN-POINTER
019260         MOVE 1 TO WS-NSC-SCAN-IDX
019270         PERFORM 9541-APPEND-ONE-NS THRU 9541-EXIT
019280             UNTIL WS-NSC-SCAN-IDX > WS-NS-CURRENT-COUNT
019290     END-IF.
019300 9540-EXIT.
019310     EXIT.
019320*----------------------------------------------------------------
019330 9541-APPEND-ONE-NS.
019340
019350     IF WS-NSC-SCAN-IDX > 1
019360         STRING ', ' DELIMITED BY SIZE
019370             INTO WS-CMP-CURRENT WITH POINTER WS-JOIN-POINTER
019380     END-IF.
019390     STRING WS-NS-CURRENT-ENTRY (WS-NSC-SCAN-IDX)
019400             DELIMITED BY SPACE
019410         INTO WS-CMP-CURRENT WITH POINTER WS-JOIN-POINTER.
019420     ADD 1 TO WS-NSC-SCAN-IDX.
019430 9541-EXIT.
019440     EXIT.
019450*----------------------------------------------------------------
019460 9550-NS-TARGET-PRESENT.
019470
019480     MOVE 'N' TO WS-TGT-PRESENT-SW.
019490     MOVE WS-TARGET-VALUE TO WS-NORM-IN.
019500     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
019510     MOVE WS-NORM-OUT TO WS-TARGET-NORM.
019520     MOVE 1 TO WS-NSC-SCAN-IDX.
019530     PERFORM 9551-TEST-ONE-PRESENT THRU 9551-EXIT
019540         UNTIL WS-NSC-SCAN-IDX > WS-NS-CURRENT-COUNT
019550             OR WS-TGT-PRESENT-SW = 'Y'.
019560 9550-EXIT.
019570     EXIT.
019580*----------------------------------------------------------------
019590 9551-TEST-ONE-PRESENT.
019600
019610     MOVE WS-NS-CURRENT-ENTRY (WS-NSC-SCAN-IDX) TO WS-NORM-IN.
019620     PERFORM 9400-NORMALIZE THRU 9400-EXIT.
019630     IF WS-NORM-OUT = WS-TARGET-NORM
019640         MOVE 'Y' TO WS-TGT-PRESENT-SW
019650     END-IF.
019660     ADD 1 TO WS-NSC-SCAN-IDX.
019670 9551-EXIT.
019680     EXIT.
019690*----------------------------------------------------------------
019700 9560-JOIN-MX-CURRENT.
019710
019720     MOVE SPACES TO WS-CMP-CURRENT.
019730     MOVE 1 TO WS-JOIN-POINTER.
019740     MOVE 1 TO WS-GEN-SCAN-IDX.
019750     PERFORM 9561-APPEND-ONE-MX THRU 9561-EXIT
019760         UNTIL WS-GEN-SCAN-IDX > WS-BKT-MX-COUNT.
019770 9560-EXIT.
019780     EXIT.
019790*----------------------------------------------------------------
019800 9561-APPEND-ONE-MX.
019810
019820     IF WS-GEN-SCAN-IDX > 1
019830         STRING ', ' DELIMITED BY SIZE
019840             INTO WS-CMP-CURRENT WITH POINTER WS-JOIN-POINTER
019850     END-IF.
019860     MOVE DCB-PRIORITY OF WS-BKT-MX-ENTRY (WS-GEN-SCAN-IDX)
019870         TO WS-PRIO-DISPLAY.
019880     STRING DCB-VALUE OF WS-BKT-MX-ENTRY (WS-GEN-SCAN-IDX)
019890                 DELIMITED BY SPACE
019900            ' (prio ' DELIMITED BY SIZE
019910            WS-PRIO-DISPLAY DELIMITED BY SIZE
019920            ')' DELIMITED BY SIZE
019930            INTO WS-CMP-CURRENT WITH POINTER WS-JOIN-POINTER.
019940     ADD 1 TO WS-GEN-SCAN-IDX.
019950 9561-EXIT.
019960     EXIT.
019970*----------------------------------------------------------------
019980* GENERIC CASE-SENSITIVE SUBSTRING SEARCH OVER WS-SCAN-FIELD,
019990* LOOKING FOR WS-CONT-PATTERN (FIRST WS-CONT-PATLEN BYTES).
020000*----------------------------------------------------------------
020010 8800-STRING-CONTAINS.
020020
020030     MOVE 'N' TO WS-CONT-FOUND.
020040     COMPUTE WS-CONT-LIMIT = 160 - WS-CONT-PATLEN + 1.
020050     MOVE 1 TO WS-CONT-POS.
020060     PERFORM 8810-TEST-ONE-POS THRU 8810-EXIT
020070         UNTIL WS-CONT-POS > WS-CONT-LIMIT OR WS-CONT-IS-FOUND.
020080 8800-EXIT.
020090     EXIT.
020100*----------------------------------------------------------------
020110 8810-TEST-ONE-POS.
020120
020130     IF WS-SCAN-FIELD (WS-CONT-POS : WS-CONT-PATLEN) =
020140             WS-CONT-PATTERN (1 : WS-CONT-PATLEN)
020150         MOVE 'Y' TO WS-CONT-FOUND
020160     ELSE
020170         ADD 1 TO WS-CONT-POS
020180     END-IF.
020190 8810-EXIT.
020200     EXIT.
020210*----------------------------------------------------------------
020220 8900-LOWERCASE-SCAN.
020230
020240     INSPECT WS-SCAN-FIELD CONVERTING WS-CASE-UPPER
020250         TO WS-CASE-LOWER.
020260 8900-EXIT.
020270     EXIT.
