000100*****************************************************************
000110* DCREQCPY
000120* Diagnostic request record - one per domain on the REQUEST
000130* file.  Fixed, line-sequential, LRECL 93 (89 bytes of data
000150*
000160* Maintenance Log
000170* Date       Init  Ticket    Description
000180* ---------- ----  --------  ---------------------------------
000190* 1991-03-04 RAK   DCR-0041  Original request layout.
000200* 2006-02-27 HRT   DCR-0415  ADDED 88-LEVELS FOR THE PLATFORM
000210*                            CODE AND THE THREE CUSTOMER-ANSWER
000220*                            FLAGS SO PROGRAMS CAN TEST THEM BY
000230*                            NAME INSTEAD OF COMPARING LITERALS.
000240*****************************************************************
000250 01  DC-REQUEST-RECORD.
000260     05  REQ-DOMAIN              PIC X(64).
000270     05  REQ-PLATFORM            PIC X(02).
000280         88  REQ-PLAT-ATTRACTWELL     VALUE 'AW'.
000290         88  REQ-PLAT-GETOILING       VALUE 'GO'.
000300     05  REQ-HAS-EXTERNAL        PIC X(01).
000310         88  REQ-EXTERNAL-YES         VALUE 'Y'.
000320         88  REQ-EXTERNAL-NO          VALUE 'N'.
000330     05  REQ-REGISTRAR-KNOWN     PIC X(01).
000340         88  REQ-REGISTRAR-IS-KNOWN   VALUE 'Y'.
000350         88  REQ-REGISTRAR-NOT-KNOWN  VALUE 'N'.
000360     05  REQ-COMFORTABLE         PIC X(01).
000370         88  REQ-IS-COMFORTABLE       VALUE 'Y'.
000380         88  REQ-NOT-COMFORTABLE      VALUE 'N'.
000390     05  REQ-SECTIONS            PIC X(20).
000400     05  FILLER                  PIC X(04).
