000100*****************************************************************
000110* DCCMPCPY
000120* Comparison line record - current-vs-target rows written to
000130* the COMPARE file.  Fixed, line-sequential, LRECL 429.
000140*
000150* Maintenance Log
000160* Date       Init  Ticket    Description
000170* ---------- ----  --------  ---------------------------------
000180* 1991-03-04 RAK   DCR-0041  Original comparison layout.
000190* 2006-02-27 HRT   DCR-0415  ADDED 88-LEVELS FOR CMP-STATUS AND
000200*                            CMP-REQUIRED, SAME VALUES THE
000210*                            4000-BUILD-COMPARISON ROW BUILDERS
000220*                            MOVE IN.
000230*****************************************************************
000240 01  DC-COMPARE-RECORD.
000250     05  CMP-DOMAIN              PIC X(64).
000260     05  CMP-LABEL               PIC X(30).
000270     05  CMP-CURRENT             PIC X(160).
000280     05  CMP-TARGET              PIC X(160).
000290     05  CMP-STATUS              PIC X(10).
000300         88  CMP-IS-MATCHED           VALUE 'MATCHED'.
000310         88  CMP-IS-DIFFERENT         VALUE 'DIFFERENT'.
000320         88  CMP-IS-EXTERNAL          VALUE 'EXTERNAL'.
000330         88  CMP-IS-CONFLICT          VALUE 'CONFLICT'.
000340         88  CMP-IS-MISSING           VALUE 'MISSING'.
000350         88  CMP-IS-INFO              VALUE 'INFO'.
000360     05  CMP-REQUIRED            PIC X(01).
000370         88  CMP-IS-REQUIRED          VALUE 'Y'.
000380         88  CMP-NOT-REQUIRED         VALUE 'N'.
000390     05  FILLER                  PIC X(04).
